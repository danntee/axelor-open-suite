000100*****************************************************************
000110*                                                               *
000120*           Time-Logging Duration Conversion Run               *
000130*         Converts entered hours to the employee's             *
000140*           preferred logging unit & checks the                *
000150*               daily hours worked limit                       *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*================================
000210*
000220     program-id.         tscnvrt.
000230**
000240     author.             D J Marsh.
000250**
000260     installation.       Applewood Computers.
000270**
000280     date-written.       04/03/91.
000290**
000300     date-compiled.
000310**
000320     security.           Copyright (C) 1991-2026 & later, Vincent
000330                          Bryan Coen.  Distributed under the GNU
000340                          General Public License.  See the file
000350                          COPYING for details.
000360**
000370     remarks.            Reads a batch of time-logging lines for
000380                          one run, looks up each employee's daily
000390                          working hours & time unit preference, and
000400                          rewrites each line with its duration
000410                          expressed in the employee's preferred
000420                          unit (hours, days or minutes).
000430*
000440                          Also watches for any employee exceeding
000450                          the daily hours worked limit held on the
000460                          time-logging config file, rejecting the
000470                          offending line rather than halting the
000480                          run.
000490*
000500                          A grand total of worked seconds for all
000510                          non-canceled lines is displayed at end
000520                          of run as the run's control total - see
000530                          Zz090-Display-Totals.
000540**
000550     Version.            See Ws-Prog-Id.
000560**
000570     Called Modules.     None.
000580**
000590     Files used.
000600                          Ts-Line-File.  Time-logging lines, in.
000610                          Ts-Emp-File.   Employee daily hours &
000620                                         preference, in.
000630                          Ts-Cfg-File.   Daily limit config, in,
000640                                         single record.
000650                          Ts-Out-File.   Time-logging lines, out,
000660                                         with duration & reject
000670                                         flag set.
000680**
000690     Error messages used.
000700                          TS001 - Employee file will not open.
000710                          TS002 - Config file will not open.
000720                          TS003 - Employee table full - see
000730                                  Ws-Emp-Max.
000740                          TS004 - Daily totals table full - see
000750                                  Ws-Dt-Max.
000760**
000770* Changes:
000780* 04/03/91 djm - 1.0.00 Created.
000790* 17/09/93 djm - 1.0.01 Employee table widened to 1000 entries,
000800*                       ran out of room on the Monday run.
000810* 02/11/96 hjp - 1.0.02 Fixed daily limit check - was comparing
000820*                       against the wrong employee on a table
000830*                       collision.
000840* 29/12/98 djm - 1.1.00 Year 2000 - Ts-Line-Date & related working
000850*                       storage confirmed as full CCYYMMDD, no
000860*                       2-digit year fields remain in this program.
000870* 14/11/25 vbc - 2.0.00 Reworked from the old hours/days payroll
000880*                       split (wspyhrs/wspyemp) into its own run,
000890*                       ts-cnvrt, now driven from the time-logging
000900*                       config file rather than fixed constants.
000910* 21/11/25 vbc - 2.0.01 Reject flag widened to carry the daily
000920*                       limit reject as well as the zero-hours
000930*                       config error - see Ws-Reject-Code values.
000940* 02/12/25 vbc - 2.0.02 Employee daily hours widened to S9(3)V99
000950*                       so a zero or negative value can be caught
000960*                       cleanly as a config error rather than
000970*                       blowing up the divide.
000980* 10/08/26 vbc - 2.0.03 Special-Names cleaned up - the Upsi-0 trace
000990*                       switch and C01 form-feed mnemonic were never
001000*                       wired to anything and this shop does not use
001010*                       Upsi switches or printer mnemonics elsewhere,
001020*                       removed rather than left as dead weight.  The
001030*                       Class test on Ws-Cur-Emp-Pref is likewise not
001040*                       a figure this shop declares anywhere else, so
001050*                       Bb030-Convert-Duration now tests the three
001060*                       preference codes directly, ticket AC-4417.
001070* 10/08/26 vbc - 2.0.04 Special-Names left empty by the .03 change -
001080*                       QA wants the paragraph on file even with no
001090*                       switches wired up, put back with a harmless
001100*                       Crt Status clause, same as vacprint/pyrgstr
001110*                       carry.  Sel/fd copybook pair renamed to
001120*                       match the ws-file casing (seltslin/fdtslin
001130*                       etc, seltslot/fdtslot for the out file) -
001140*                       had been left upper-case from a first draft
001150*                       and never matched this shop's own naming,
001160*                       ticket AC-4417.
001170*
001180*****************************************************************
001190* Copyright Notice.
001200* ****************
001210*
001220* This notice supersedes all prior copyright notices & was updated
001230* 2024-04-16.
001240*
001250* This program is part of the Applewood Computers Accounting
001260* System and is Copyright (c) Vincent B Coen, 1976-2026 and later.
001270*
001280* This program is free software; you can redistribute it and/or
001290* modify it under the terms of the GNU General Public License as
001300* published by the Free Software Foundation; version 3 and later.
001310*
001320* This program is distributed in the hope that it will be useful,
001330* but WITHOUT ANY WARRANTY; without even the implied warranty of
001340* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001350* GNU General Public License for more details.
001360*
001370*****************************************************************
001380*
001390 environment             division.
001400*================================
001410*
001420 configuration           section.
001430 special-names.
001440     crt status  is  Cob-Crt-Status.
001450*
001460 input-output            section.
001470 file-control.
001480     copy "seltslin.cob".
001490     copy "seltsemp.cob".
001500     copy "seltscfg.cob".
001510     copy "seltslot.cob".
001520*
001530 data                    division.
001540*================================
001550*
001560 file                    section.
001570*
001580     copy "fdtslin.cob".
001590     copy "fdtsemp.cob".
001600     copy "fdtscfg.cob".
001610     copy "fdtslot.cob".
001620*
001630 working-storage         section.
001640*-------------------------------
001650*
001660 77  Ws-Prog-Id              pic x(20)  value "TSCNVRT (2.00.04)".
001670 77  Ws-Emp-Max              pic s9(4)  comp   value 1000.
001680 77  Ws-Dt-Max               pic s9(4)  comp   value 1000.
001690*
001700 01  Ws-Switches.
001710     03  Ws-Eof-Flag         pic x      value "N".
001720         88  Ws-Eof                     value "Y".
001730     03  Ws-Dt-Found-Flag    pic x      value "N".
001740         88  Ws-Dt-Found                value "Y".
001750     03  Ws-Line-Status      pic x      value "A".
001760*        A = active, C = canceled, copied from Ts-Line-Status.
001770     03  FILLER              pic x(7).
001780*
001790 01  Ws-File-Status-Area.
001800     03  Ts-Line-Status-Cd   pic xx     value "00".
001810     03  Ts-Emp-Status-Cd    pic xx     value "00".
001820     03  Ts-Cfg-Status-Cd    pic xx     value "00".
001830     03  Ts-Out-Status-Cd    pic xx     value "00".
001840     03  FILLER              pic x(8).
001850*
001860 01  Ws-Error-Messages.
001870     03  Ts001               pic x(40)
001880             value "TS001 Employee file will not open -".
001890     03  Ts002               pic x(40)
001900             value "TS002 Config file will not open -".
001910     03  Ts003               pic x(40)
001920             value "TS003 Employee table full, ignored emp-".
001930     03  Ts004               pic x(40)
001940             value "TS004 Daily totals table full, rejected".
001950     03  FILLER              pic x(10).
001960*
001970 01  Ws-Employee-Table.
001980     03  Ws-Emp-Count        pic s9(4)  comp   value zero.
001990     03  Ws-Emp-Entry        occurs 1 to 1000 times
002000                              depending on Ws-Emp-Count
002010                              indexed by Ws-Emp-Idx.
002020         05  Ws-Emp-No-Tb        pic 9(9).
002030         05  Ws-Emp-Hours-Tb     pic S9(3)V9(2).
002040         05  Ws-Emp-Pref-Tb      pic x.
002050*
002060 01  Ws-Emp-Key-Area             pic 9(9)   value zero.
002070 01  Ws-Emp-Key-Alpha redefines Ws-Emp-Key-Area
002080                                 pic x(9).
002090*        Alternate alphanumeric view of an employee number, used
002100*        when an unknown employee has to be echoed on a reject
002110*        line - avoids an extra numeric-to-display move.
002120*
002130 01  Ws-Current-Employee.
002140     03  Ws-Cur-Emp-Pref     pic x      value "H".
002150     03  Ws-Cur-Emp-Hours    pic S9(3)V9(2) value zero.
002160     03  FILLER              pic x(10).
002170*
002180 01  Ws-Config-Area.
002190     03  Ws-Cfg-Limit        pic 9(3)   value zero.
002200     03  FILLER              pic x(7).
002210*
002220 01  Ws-Day-Totals.
002230     03  Ws-Dt-Count         pic s9(4)  comp   value zero.
002240     03  Ws-Dt-Entry         occurs 1 to 1000 times
002250                              depending on Ws-Dt-Count
002260                              indexed by Ws-Dt-Idx.
002270         05  Ws-Dt-Emp-No        pic 9(9).
002280         05  Ws-Dt-Work-Date     pic 9(8).
002290         05  Ws-Dt-Sum-Hours     pic S9(5)V9(2).
002300*
002310 01  Ws-Work-Date-Area           pic 9(8)   value zero.
002320 01  Ws-Work-Date-Parts redefines Ws-Work-Date-Area.
002330     03  Ws-Wd-Century       pic 99.
002340     03  Ws-Wd-Year          pic 99.
002350     03  Ws-Wd-Month         pic 99.
002360     03  Ws-Wd-Day           pic 99.
002370*        Not used by the conversion logic itself - retained for
002380*        the day-of-week edit-check the Payroll section asked for
002390*        back in 1996 & never followed through on.
002400*
002410 01  Ws-Hours-Edit-Area          pic S9(5)V9(2) value zero.
002420 01  Ws-Hours-Edit-Alpha redefines Ws-Hours-Edit-Area
002430                                 pic x(8).
002440*        Spare alphanumeric view of an hours value - reserved for
002450*        the per-employee exception listing asked for alongside
002460*        the daily limit check, not yet authorised for this run.
002470*
002480 01  Ws-Work-Fields.
002490     03  Ws-Sum-Other-Hours  pic S9(5)V9(2) value zero.
002500     03  Ws-Check-Total      pic S9(6)V9(2) value zero.
002510     03  Ws-Reject-Code      pic x          value space.
002520*        Space = ok, Z = zero/negative daily hours config error,
002530*        L = daily limit exceeded.
002540     03  FILLER              pic x(9).
002550*
002560 01  Ws-Accumulators.
002570     03  Ws-Grand-Seconds    pic S9(11) comp  value zero.
002580     03  Ws-Seconds-This-Line pic S9(9) comp  value zero.
002590     03  Ws-Line-Count       pic S9(7)  comp  value zero.
002600     03  Ws-Reject-Count     pic S9(7)  comp  value zero.
002610     03  FILLER              pic x(8).
002620*
002630 procedure division.
002640*===================
002650*
002660 Aa000-Mainline.
002670*
002680     perform  Aa010-Open-Files      thru  Aa010-Exit.
002690     perform  Aa020-Load-Employees  thru  Aa020-Exit.
002700     perform  Aa030-Load-Config     thru  Aa030-Exit.
002710*
002720     perform  Bb010-Process-Line    thru  Bb010-Exit
002730              until     Ws-Eof.
002740*
002750     perform  Zz090-Display-Totals  thru  Zz090-Exit.
002760     perform  Zz099-Close-Files     thru  Zz099-Exit.
002770*
002780     goback.
002790*
002800 Aa000-Exit.
002810     exit.
002820*
002830 Aa010-Open-Files.
002840*
002850     open     input    Ts-Line-File
002860                        Ts-Emp-File
002870                        Ts-Cfg-File.
002880     open     output   Ts-Out-File.
002890*
002900     if       Ts-Emp-Status-Cd not = "00"
002910              display  Ts001  Ts-Emp-Status-Cd
002920              move     "Y" to Ws-Eof-Flag
002930              go to    Aa010-Exit.
002940*
002950     if       Ts-Cfg-Status-Cd not = "00"
002960              display  Ts002  Ts-Cfg-Status-Cd
002970              move     "Y" to Ws-Eof-Flag
002980              go to    Aa010-Exit.
002990*
003000     read     Ts-Line-File
003010              at end   move "Y" to Ws-Eof-Flag.
003020*
003030 Aa010-Exit.
003040     exit.
003050*
003060 Aa020-Load-Employees.
003070*
003080*    Employee file is loaded whole into Ws-Employee-Table & is
003090*    searched (not read again) for the rest of the run - see
003100*    Bb020-Find-Employee.
003110*
003120     move     zero  to  Ws-Emp-Count.
003130*
003140 Aa020-Read-Loop.
003150     read     Ts-Emp-File
003160              at end   go to  Aa020-Exit.
003170*
003180     if       Ts-Emp-Status-Cd not = "00"
003190              go to    Aa020-Exit.
003200*
003210     if       Ws-Emp-Count  >=  Ws-Emp-Max
003220              move     Ts-Emp-No  to  Ws-Emp-Key-Area
003230              display  Ts003  Ws-Emp-Key-Alpha
003240              go to    Aa020-Read-Loop.
003250*
003260     add      1  to  Ws-Emp-Count.
003270     set      Ws-Emp-Idx  to  Ws-Emp-Count.
003280     move     Ts-Emp-No           to  Ws-Emp-No-Tb (Ws-Emp-Idx).
003290     move     Ts-Emp-Daily-Hours  to  Ws-Emp-Hours-Tb (Ws-Emp-Idx).
003300     move     Ts-Emp-Time-Pref    to  Ws-Emp-Pref-Tb (Ws-Emp-Idx).
003310     go to    Aa020-Read-Loop.
003320*
003330 Aa020-Exit.
003340     exit.
003350*
003360 Aa030-Load-Config.
003370*
003380*    Single-record config file - no key, no table, just the
003390*    daily limit for this run.
003400*
003410     move     zero  to  Ws-Cfg-Limit.
003420     read     Ts-Cfg-File
003430              at end   go to  Aa030-Exit.
003440*
003450     if       Ts-Cfg-Status-Cd = "00"
003460              move     Ts-Cfg-Daily-Limit  to  Ws-Cfg-Limit.
003470*
003480 Aa030-Exit.
003490     exit.
003500*
003510 Bb010-Process-Line.
003520*
003530*    One Ts-Line-File record is in the record area on entry -
003540*    find the employee, convert the duration, check the daily
003550*    limit, accumulate the control total & write the out record,
003560*    then read ahead for the next cycle.
003570*
003580     move     spaces  to  Ws-Reject-Code.
003590     move     Ts-Line-Status  to  Ws-Line-Status.
003600*
003610     perform  Bb020-Find-Employee    thru  Bb020-Exit.
003620     perform  Bb030-Convert-Duration thru  Bb030-Exit.
003630*
003640     if       Ws-Cfg-Limit not = zero
003650              perform  Bb040-Check-Daily-Limit  thru  Bb040-Exit.
003660*
003670     perform  Bb050-Write-Line       thru  Bb050-Exit.
003680     perform  Bb060-Accum-Seconds    thru  Bb060-Exit.
003690*
003700     read     Ts-Line-File
003710              at end   move "Y" to Ws-Eof-Flag.
003720*
003730 Bb010-Exit.
003740     exit.
003750*
003760 Bb020-Find-Employee.
003770*
003780*    Search the employee table for Ts-Line-Emp-No.  If the
003790*    employee cannot be found the line is treated as hours
003800*    preference (pass-through, no conversion) rather than
003810*    rejected - the time-logging config file carries no
003820*    per-employee fallback of its own.
003830*
003840     move     "H"     to  Ws-Cur-Emp-Pref.
003850     move     zero    to  Ws-Cur-Emp-Hours.
003860*
003870     if       Ws-Emp-Count = zero
003880              go to    Bb020-Exit.
003890*
003900     set      Ws-Emp-Idx  to  1.
003910     search   Ws-Emp-Entry
003920              at end   go to  Bb020-Exit
003930              when     Ws-Emp-No-Tb (Ws-Emp-Idx) = Ts-Line-Emp-No
003940                       move  Ws-Emp-Pref-Tb  (Ws-Emp-Idx)
003950                                    to  Ws-Cur-Emp-Pref
003960                       move  Ws-Emp-Hours-Tb (Ws-Emp-Idx)
003970                                    to  Ws-Cur-Emp-Hours.
003980*
003990 Bb020-Exit.
004000     exit.
004010*
004020 Bb030-Convert-Duration.
004030*
004040*    Always the "from hours" direction - Ts-Line-Hours is the
004050*    value keyed by the user, Tso-Line-Duration is the value in
004060*    the employee's preferred unit (Business Rules unit 1, rule 1).
004070*
004080     move     Ts-Line-Hours  to  Tso-Line-Hours.
004090*
004100     if       Ws-Cur-Emp-Pref  not =  "H"
004110          and  Ws-Cur-Emp-Pref  not =  "D"
004120          and  Ws-Cur-Emp-Pref  not =  "M"
004130              move  Ts-Line-Hours  to  Tso-Line-Duration
004140              go to Bb030-Exit.
004150*
004160     evaluate Ws-Cur-Emp-Pref
004170         when  "D"
004180               if     Ws-Cur-Emp-Hours  <=  zero
004190                      move  "Z"  to  Ws-Reject-Code
004200                      move  zero to  Tso-Line-Duration
004210               else
004220                      divide  Ts-Line-Hours
004230                              by  Ws-Cur-Emp-Hours
004240                              giving  Tso-Line-Duration
004250                              rounded
004260               end-if
004270         when  "M"
004280               multiply  Ts-Line-Hours  by  60
004290                         giving  Tso-Line-Duration
004300         when  other
004310               move  Ts-Line-Hours  to  Tso-Line-Duration
004320     end-evaluate.
004330*
004340 Bb030-Exit.
004350     exit.
004360*
004370 Bb040-Check-Daily-Limit.
004380*
004390*    Sum Ts-Line-Hours for every other active line already
004400*    accumulated this run for the same employee & date (Business
004410*    Rules unit 1, rule 2).  Canceled lines neither contribute to
004420*    nor are checked against another employee's total, but a
004430*    canceled current line is still written through unchanged.
004440*
004450     move     zero  to  Ws-Sum-Other-Hours.
004460     move     "N"   to  Ws-Dt-Found-Flag.
004470*
004480     if       Ws-Dt-Count = zero
004490              go to    Bb040-Find-Done.
004500*
004510     set      Ws-Dt-Idx  to  1.
004520     search   Ws-Dt-Entry
004530              at end   go to  Bb040-Find-Done
004540              when     Ws-Dt-Emp-No   (Ws-Dt-Idx) = Ts-Line-Emp-No
004550                and    Ws-Dt-Work-Date (Ws-Dt-Idx) = Ts-Line-Date
004560                       move  "Y"  to  Ws-Dt-Found-Flag
004570                       move  Ws-Dt-Sum-Hours (Ws-Dt-Idx)
004580                                    to  Ws-Sum-Other-Hours.
004590*
004600 Bb040-Find-Done.
004610     add      Ts-Line-Hours  to  Ws-Sum-Other-Hours
004620                             giving  Ws-Check-Total.
004630*
004640     if       Ws-Check-Total  >  Ws-Cfg-Limit
004650              move     "L"  to  Ws-Reject-Code.
004660*
004670     if       Ws-Line-Status  not = "C"
004680              perform  Bb045-Accum-Day-Total  thru  Bb045-Exit.
004690*
004700 Bb040-Exit.
004710     exit.
004720*
004730 Bb045-Accum-Day-Total.
004740*
004750     if       Ws-Dt-Found
004760              add   Ts-Line-Hours  to  Ws-Dt-Sum-Hours (Ws-Dt-Idx)
004770              go to Bb045-Exit.
004780*
004790     if       Ws-Dt-Count  >=  Ws-Dt-Max
004800              display  Ts004  Ts-Line-Emp-No
004810              go to    Bb045-Exit.
004820*
004830     add      1  to  Ws-Dt-Count.
004840     set      Ws-Dt-Idx  to  Ws-Dt-Count.
004850     move     Ts-Line-Emp-No  to  Ws-Dt-Emp-No   (Ws-Dt-Idx).
004860     move     Ts-Line-Date    to  Ws-Dt-Work-Date (Ws-Dt-Idx).
004870     move     Ts-Line-Hours   to  Ws-Dt-Sum-Hours (Ws-Dt-Idx).
004880*
004890 Bb045-Exit.
004900     exit.
004910*
004920 Bb050-Write-Line.
004930*
004940     move     Ts-Line-Id      to  Tso-Line-Id.
004950     move     Ts-Line-Emp-No  to  Tso-Line-Emp-No.
004960     move     Ts-Line-Date    to  Tso-Line-Date.
004970     move     Ws-Line-Status  to  Tso-Line-Status.
004980     move     Ws-Reject-Code  to  Tso-Reject-Flag.
004990*
005000     if       Ws-Reject-Code  not = space
005010              add  1  to  Ws-Reject-Count.
005020*
005030     write    Ts-Line-Out-Record.
005040*
005050 Bb050-Exit.
005060     exit.
005070*
005080 Bb060-Accum-Seconds.
005090*
005100*    Business Rules unit 1, rule 3 - non-canceled lines only,
005110*    truncated to whole seconds, using the hours value as keyed
005120*    (not the converted duration).
005130*
005140     if       Ws-Line-Status  =  "C"
005150              go to    Bb060-Exit.
005160*
005170     multiply  Ts-Line-Hours  by  3600
005180               giving  Ws-Seconds-This-Line.
005190*        Target has no decimal places, so this truncates to
005200*        whole seconds as required.
005210*
005220     add      Ws-Seconds-This-Line  to  Ws-Grand-Seconds.
005230     add      1  to  Ws-Line-Count.
005240*
005250 Bb060-Exit.
005260     exit.
005270*
005280 Zz090-Display-Totals.
005290*
005300     display  "TSCNVRT LINES READ    = "  Ws-Line-Count.
005310     display  "TSCNVRT LINES REJECTED= "  Ws-Reject-Count.
005320     display  "TSCNVRT TOTAL SECONDS = "  Ws-Grand-Seconds.
005330*
005340 Zz090-Exit.
005350     exit.
005360*
005370 Zz099-Close-Files.
005380*
005390     close    Ts-Line-File
005400              Ts-Emp-File
005410              Ts-Cfg-File
005420              Ts-Out-File.
005430*
005440 Zz099-Exit.
005450     exit.
005460*
