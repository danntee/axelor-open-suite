000100*****************************************************************
000110*                                                               *
000120*              Sale Order Tax Line Aggregation Run             *
000130*         Groups a sale order's lines by tax code &             *
000140*           computes one consolidated tax line per              *
000150*               distinct code, reusing the old one              *
000160*                    where nothing has changed                  *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*================================
000220*
000230     program-id.         sotaxln.
000240**
000250     author.             D J Marsh.
000260**
000270     installation.       Applewood Computers.
000280**
000290     date-written.       11/03/91.
000300**
000310     date-compiled.
000320**
000330     security.           Copyright (C) 1991-2026 & later, Vincent
000340                          Bryan Coen.  Distributed under the GNU
000350                          General Public License.  See the file
000360                          COPYING for details.
000370**
000380     remarks.            Reads every Sale-Order-Line on the input
000390                          file (one sale order's lines make up the
000400                          whole run), groups them by tax code &
000410                          sums the ex-tax totals per code.
000420*
000430                          Once all lines are in, each distinct tax
000440                          code is looked up on the tax rate table,
000450                          the tax & in-tax totals are computed, and
000460                          the result is compared against any tax
000470                          line already held for that order/code on
000480                          the existing file - if nothing has moved
000490                          the old line is written through unchanged
000500                          & flagged reused, otherwise the freshly
000510                          computed line is written.
000520*
000530                          A summary line per tax code is displayed
000540                          at end of run - see Zz090-Display-Totals.
000550**
000560     Version.            See Ws-Prog-Id.
000570**
000580     Called Modules.     None.
000590**
000600     Files used.
000610                          So-Line-File. Sale order lines, in.
000620                          So-Tax-File.  Tax rate table, in.
000630                          So-Old-File.  Existing tax lines carried
000640                                        forward from the last run
000650                                        for this order, in.
000660                          So-Out-File.  Consolidated tax lines, out.
000670**
000680     Error messages used.
000690                          SO001 - Tax rate table will not open.
000700                          SO002 - Tax rate table full - see
000710                                  Ws-Tax-Max.
000720                          SO003 - Tax code accumulator table full -
000730                                  see Ws-Agg-Max, line dropped.
000740                          SO004 - Tax code not found on rate table -
000750                                  line treated as zero rate.
000760**
000770* Changes:
000780* 11/03/91 djm - 1.0.00 Created.
000790* 23/06/94 djm - 1.0.01 Fixed-amount tax type added - was percentage
000800*                       only, Sales wanted a flat duty rate on two
000810*                       of the export codes.
000820* 08/08/97 hjp - 1.0.02 Existing-line reuse now compares both the
000830*                       base & the tax total, was comparing the tax
000840*                       total alone & missing a changed base with
000850*                       an unchanged rate.
000860* 29/12/98 djm - 1.1.00 Year 2000 - no 2-digit year fields held by
000870*                       this program, no change required.
000880* 21/11/25 vbc - 2.0.00 Reworked from the old cash-office QTD/YTD
000890*                       accumulator copybook (wspycoh) into its own
000900*                       run, so-taxln, driven entirely from the tax
000910*                       rate table rather than fixed rate constants.
000920* 21/11/25 vbc - 2.0.01 Reused flag split out onto its own out
000930*                       record, wssoout, once it no longer shared
000940*                       a copybook with the existing-file layout.
000950* 10/08/26 vbc - 2.0.02 Fixed-amount tax (type A) was moved straight
000960*                       off the rate table into a 2-decimal work
000970*                       field - a plain MOVE truncates the 3rd
000980*                       decimal instead of rounding it.  Now uses
000990*                       COMPUTE ROUNDED same as the percentage
001000*                       branch - ticket AC-4417.
001010* 10/08/26 vbc - 2.0.03 Tax total & in-tax total added to the tax
001020*                       code accumulator table so Zz095's summary
001030*                       line can show them - they were only ever
001040*                       held in a work field & had been overwritten
001050*                       by the next code before the summary ran.
001060*                       Ticket AC-4417.
001070* 10/08/26 vbc - 2.0.04 Special-Names cleaned up - the Class test on
001080*                       Ws-Cur-Tax-Type and the C01 form-feed
001090*                       mnemonic were both dead, nothing in the
001100*                       program ever referenced either one & this
001110*                       shop does not use Class conditions or
001120*                       printer mnemonics elsewhere, ticket AC-4417.
001130* 10/08/26 vbc - 2.0.05 Special-Names left empty by the .04 change -
001140*                       QA wants the paragraph on file even with no
001150*                       switches wired up, put back with a harmless
001160*                       Crt Status clause, same as vacprint/pyrgstr
001170*                       carry.  Sel/fd copybook pair renamed to
001180*                       match the ws-file casing (selsolin/fdsolin
001190*                       etc, selsoagg/fdsoagg for the existing-line
001200*                       file) - had been left upper-case from a
001210*                       first draft and never matched this shop's
001220*                       own naming, ticket AC-4417.
001230*
001240*****************************************************************
001250* Copyright Notice.
001260* ****************
001270*
001280* This notice supersedes all prior copyright notices & was updated
001290* 2024-04-16.
001300*
001310* This program is part of the Applewood Computers Accounting
001320* System and is Copyright (c) Vincent B Coen, 1976-2026 and later.
001330*
001340* This program is free software; you can redistribute it and/or
001350* modify it under the terms of the GNU General Public License as
001360* published by the Free Software Foundation; version 3 and later.
001370*
001380* This program is distributed in the hope that it will be useful,
001390* but WITHOUT ANY WARRANTY; without even the implied warranty of
001400* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
001410* GNU General Public License for more details.
001420*
001430*****************************************************************
001440*
001450 environment             division.
001460*================================
001470*
001480 configuration           section.
001490 special-names.
001500     crt status  is  Cob-Crt-Status.
001510*
001520 input-output            section.
001530 file-control.
001540     copy "selsolin.cob".
001550     copy "selsotax.cob".
001560     copy "selsoagg.cob".
001570     copy "selsoout.cob".
001580*
001590 data                    division.
001600*================================
001610*
001620 file                    section.
001630*
001640     copy "fdsolin.cob".
001650     copy "fdsotax.cob".
001660     copy "fdsoagg.cob".
001670     copy "fdsoout.cob".
001680*
001690 working-storage         section.
001700*-------------------------------
001710*
001720 77  Ws-Prog-Id              pic x(20)  value "SOTAXLN (2.00.05)".
001730 77  Ws-Tax-Max              pic s9(4)  comp   value 500.
001740 77  Ws-Agg-Max              pic s9(4)  comp   value 100.
001750 77  Ws-Old-Max              pic s9(4)  comp   value 100.
001760*
001770 01  Ws-Switches.
001780     03  Ws-Eof-Flag         pic x      value "N".
001790         88  Ws-Eof                     value "Y".
001800     03  Ws-Old-Found-Flag   pic x      value "N".
001810         88  Ws-Old-Found                value "Y".
001820     03  FILLER              pic x(8).
001830*
001840 01  Ws-File-Status-Area.
001850     03  So-Line-Status-Cd   pic xx     value "00".
001860     03  So-Tax-Status-Cd    pic xx     value "00".
001870     03  So-Old-Status-Cd    pic xx     value "00".
001880     03  So-Out-Status-Cd    pic xx     value "00".
001890     03  FILLER              pic x(8).
001900*
001910 01  Ws-Error-Messages.
001920     03  So001               pic x(40)
001930             value "SO001 Tax rate table will not open -".
001940     03  So002               pic x(40)
001950             value "SO002 Tax rate table full, ignored code-".
001960     03  So003               pic x(40)
001970             value "SO003 Tax code table full, dropped code-".
001980     03  So004               pic x(40)
001990             value "SO004 Tax code not on rate table, code -".
002000     03  FILLER              pic x(10).
002010*
002020 01  Ws-Tax-Rate-Table.
002030     03  Ws-Tax-Count        pic s9(4)  comp   value zero.
002040     03  Ws-Tax-Entry        occurs 1 to 500 times
002050                              depending on Ws-Tax-Count
002060                              indexed by Ws-Tax-Idx.
002070         05  Ws-Tax-Code-Tb      pic x(6).
002080         05  Ws-Tax-Type-Tb      pic x.
002090         05  Ws-Tax-Rate-Tb      pic S9(3)V9(3).
002100*
002110 01  Ws-Code-Key-Alpha           pic x(6)   value spaces.
002120*        Spare display of a tax code for the not-found & table-
002130*        full messages - keeps the DISPLAY statements one line.
002140*
002150 01  Ws-Current-Tax-Rate.
002160     03  Ws-Cur-Tax-Type     pic x          value "P".
002170     03  Ws-Cur-Tax-Rate     pic S9(3)V9(3) value zero.
002180     03  FILLER              pic x(10).
002190*
002200 01  Ws-Order-Line-Table.
002210     03  Ws-Old-Count         pic s9(4)  comp   value zero.
002220     03  Ws-Old-Entry         occurs 1 to 100 times
002230                               depending on Ws-Old-Count
002240                               indexed by Ws-Old-Idx.
002250         05  Ws-Old-Order-Id     pic 9(9).
002260         05  Ws-Old-Tax-Code     pic x(6).
002270         05  Ws-Old-Base         pic S9(9)V9(2).
002280         05  Ws-Old-Tax-Total    pic S9(9)V9(2).
002290         05  Ws-Old-In-Tax       pic S9(9)V9(2).
002300*
002310 01  Ws-Aggregate-Table.
002320     03  Ws-Agg-Count         pic s9(4)  comp   value zero.
002330     03  Ws-Agg-Entry         occurs 1 to 100 times
002340                               depending on Ws-Agg-Count
002350                               indexed by Ws-Agg-Idx.
002360         05  Ws-Agg-Order-Id     pic 9(9).
002370         05  Ws-Agg-Tax-Code     pic x(6).
002380         05  Ws-Agg-Base         pic S9(9)V9(2).
002390         05  Ws-Agg-Tax-Total    pic S9(9)V9(2).
002400         05  Ws-Agg-In-Tax       pic S9(9)V9(2).
002410*        Tax-Total & In-Tax are filled in by Cc020-Compute-Tax and
002420*        kept on the entry, not just in a work field, so Zz095 can
002430*        still show them against every code once the write loop
002440*        has moved on to the next entry.
002450*
002460 01  Ws-Base-Edit-Area            pic S9(9)V9(2) value zero.
002470 01  Ws-Base-Edit-Alpha redefines Ws-Base-Edit-Area
002480                                  pic x(12).
002490*        Spare alphanumeric view of a base amount - reserved for
002500*        the tax-jurisdiction breakdown report asked for at the
002510*        same time as this run, not yet authorised.
002520*
002530 01  Ws-Order-Id-Area             pic 9(9)   value zero.
002540 01  Ws-Order-Id-Alpha redefines Ws-Order-Id-Area
002550                                  pic x(9).
002560*        Alternate alphanumeric view of a sale order number, used
002570*        by the summary display in Zz090-Display-Totals.
002580*
002590 01  Ws-Run-Order-Id              pic 9(9)   value zero.
002600*        Order-Id off the first line read this run - kept apart
002610*        from the aggregate table since that table is empty when
002620*        every line on the order is blank-coded (rule 6).
002630*
002640 01  Ws-Rate-Edit-Area            pic S9(3)V9(3) value zero.
002650 01  Ws-Rate-Edit-Alpha redefines Ws-Rate-Edit-Area
002660                                  pic x(7).
002670*        Spare alphanumeric view of a rate - reserved for the
002680*        rate-used audit trail asked for alongside this run, not
002690*        yet authorised.
002700*
002710 01  Ws-Work-Fields.
002720     03  Ws-Reused-Flag       pic x          value "N".
002730     03  FILLER               pic x(20).
002740*
002750 01  Ws-Accumulators.
002760     03  Ws-Line-Count        pic S9(7)  comp  value zero.
002770     03  Ws-Code-Count        pic S9(5)  comp  value zero.
002780     03  FILLER               pic x(8).
002790*
002800 procedure division.
002810*===================
002820*
002830 Aa000-Mainline.
002840*
002850     perform  Aa010-Open-Files       thru  Aa010-Exit.
002860     perform  Aa020-Load-Tax-Rates   thru  Aa020-Exit.
002870     perform  Aa030-Load-Old-Lines   thru  Aa030-Exit.
002880*
002890     perform  Bb010-Accumulate-Line  thru  Bb010-Exit
002900              until     Ws-Eof.
002910*
002920     perform  Cc010-Write-Tax-Lines  thru  Cc010-Exit
002930              varying   Ws-Agg-Idx
002940              from  1  by  1
002950              until  Ws-Agg-Idx  >  Ws-Agg-Count.
002960*
002970     perform  Zz090-Display-Totals   thru  Zz090-Exit.
002980     perform  Zz099-Close-Files      thru  Zz099-Exit.
002990*
003000     goback.
003010*
003020 Aa000-Exit.
003030     exit.
003040*
003050 Aa010-Open-Files.
003060*
003070     open     input    So-Line-File
003080                        So-Tax-File
003090                        So-Old-File.
003100     open     output   So-Out-File.
003110*
003120     if       So-Tax-Status-Cd not = "00"
003130              display  So001  So-Tax-Status-Cd
003140              move     "Y" to Ws-Eof-Flag
003150              go to    Aa010-Exit.
003160*
003170     read     So-Line-File
003180              at end   move "Y" to Ws-Eof-Flag.
003190*
003200     if       not Ws-Eof
003210              move  Sol-Order-Id  to  Ws-Run-Order-Id.
003220*
003230 Aa010-Exit.
003240     exit.
003250*
003260 Aa020-Load-Tax-Rates.
003270*
003280*    Tax rate table is loaded whole & searched (not read again)
003290*    for the rest of the run - see Bb025-Find-Tax-Rate.
003300*
003310     move     zero  to  Ws-Tax-Count.
003320*
003330 Aa020-Read-Loop.
003340     read     So-Tax-File
003350              at end   go to  Aa020-Exit.
003360*
003370     if       So-Tax-Status-Cd not = "00"
003380              go to    Aa020-Exit.
003390*
003400     if       Ws-Tax-Count  >=  Ws-Tax-Max
003410              move     So-Tax-Code  to  Ws-Code-Key-Alpha
003420              display  So002  Ws-Code-Key-Alpha
003430              go to    Aa020-Read-Loop.
003440*
003450     add      1  to  Ws-Tax-Count.
003460     set      Ws-Tax-Idx  to  Ws-Tax-Count.
003470     move     So-Tax-Code         to  Ws-Tax-Code-Tb (Ws-Tax-Idx).
003480     move     So-Tax-Type         to  Ws-Tax-Type-Tb (Ws-Tax-Idx).
003490     move     So-Tax-Rate-Pct     to  Ws-Tax-Rate-Tb (Ws-Tax-Idx).
003500     go to    Aa020-Read-Loop.
003510*
003520 Aa020-Exit.
003530     exit.
003540*
003550 Aa030-Load-Old-Lines.
003560*
003570*    Existing (carried forward) tax lines for this order, loaded
003580*    whole & searched - see Bb035-Find-Old-Line.
003590*
003600     move     zero  to  Ws-Old-Count.
003610*
003620 Aa030-Read-Loop.
003630     read     So-Old-File
003640              at end   go to  Aa030-Exit.
003650*
003660     if       So-Old-Status-Cd not = "00"
003670              go to    Aa030-Exit.
003680*
003690     if       Ws-Old-Count  >=  Ws-Old-Max
003700              go to    Aa030-Read-Loop.
003710*
003720     add      1  to  Ws-Old-Count.
003730     set      Ws-Old-Idx  to  Ws-Old-Count.
003740     move     Solt-Order-Id     to  Ws-Old-Order-Id  (Ws-Old-Idx).
003750     move     Solt-Tax-Code     to  Ws-Old-Tax-Code  (Ws-Old-Idx).
003760     move     Solt-Ex-Tax-Base  to  Ws-Old-Base      (Ws-Old-Idx).
003770     move     Solt-Tax-Total    to  Ws-Old-Tax-Total (Ws-Old-Idx).
003780     move     Solt-In-Tax-Total to  Ws-Old-In-Tax    (Ws-Old-Idx).
003790     go to    Aa030-Read-Loop.
003800*
003810 Aa030-Exit.
003820     exit.
003830*
003840 Bb010-Accumulate-Line.
003850*
003860*    Business Rules unit 2, rule 6 - a blank tax code takes no
003870*    part in the aggregation at all, the line is simply skipped.
003880*
003890     add      1  to  Ws-Line-Count.
003900*
003910     if       Sol-Tax-Code  =  spaces
003920              go to    Bb010-Read-Next.
003930*
003940     perform  Bb015-Find-Aggregate  thru  Bb015-Exit.
003950*
003960     if       Ws-Agg-Idx  >  zero
003970              add   Sol-Ex-Tax-Total
003980                 to Ws-Agg-Base (Ws-Agg-Idx)
003990     else
004000              perform  Bb018-New-Aggregate  thru  Bb018-Exit.
004010*
004020 Bb010-Read-Next.
004030     read     So-Line-File
004040              at end   move "Y" to Ws-Eof-Flag.
004050*
004060 Bb010-Exit.
004070     exit.
004080*
004090 Bb015-Find-Aggregate.
004100*
004110*    Linear search of the in-flight aggregate table for an entry
004120*    already open for Sol-Order-Id/Sol-Tax-Code.  Sets Ws-Agg-Idx
004130*    to zero (not a valid occurrence) when no entry is found yet.
004140*
004150     move     zero  to  Ws-Agg-Idx.
004160*
004170     if       Ws-Agg-Count  =  zero
004180              go to    Bb015-Exit.
004190*
004200     set      Ws-Agg-Idx  to  1.
004210     search   Ws-Agg-Entry
004220              at end   move  zero  to  Ws-Agg-Idx
004230              when     Ws-Agg-Order-Id (Ws-Agg-Idx) = Sol-Order-Id
004240                and    Ws-Agg-Tax-Code (Ws-Agg-Idx) = Sol-Tax-Code
004250                       continue.
004260*
004270 Bb015-Exit.
004280     exit.
004290*
004300 Bb018-New-Aggregate.
004310*
004320*    First line seen for this order/tax-code combination - open a
004330*    new accumulator (Business Rules unit 2, rule 2a / Batch Flow
004340*    unit 2, step 2a), keeping first-encountered order for the
004350*    write-out pass in Cc010-Write-Tax-Lines.
004360*
004370     if       Ws-Agg-Count  >=  Ws-Agg-Max
004380              move     Sol-Tax-Code  to  Ws-Code-Key-Alpha
004390              display  So003  Ws-Code-Key-Alpha
004400              go to    Bb018-Exit.
004410*
004420     add      1  to  Ws-Agg-Count.
004430     set      Ws-Agg-Idx  to  Ws-Agg-Count.
004440     move     Sol-Order-Id       to  Ws-Agg-Order-Id (Ws-Agg-Idx).
004450     move     Sol-Tax-Code       to  Ws-Agg-Tax-Code (Ws-Agg-Idx).
004460     move     Sol-Ex-Tax-Total   to  Ws-Agg-Base     (Ws-Agg-Idx).
004470     add      1  to  Ws-Code-Count.
004480*
004490 Bb018-Exit.
004500     exit.
004510*
004520 Cc010-Write-Tax-Lines.
004530*
004540*    Driven by the Aa000-Mainline varying perform, one cycle per
004550*    distinct tax-code accumulator, in first-encountered order
004560*    (Batch Flow unit 2, step 3).
004570*
004580     perform  Cc020-Compute-Tax       thru  Cc020-Exit.
004590     perform  Cc030-Find-Old-Line     thru  Cc030-Exit.
004600     perform  Cc040-Write-Out-Line    thru  Cc040-Exit.
004610*
004620 Cc010-Exit.
004630     exit.
004640*
004650 Cc020-Compute-Tax.
004660*
004670*    Business Rules unit 2, rule 4 - percentage tax scales by the
004680*    base, fixed-amount tax is the rate itself - both rounded to 2
004690*    decimal places, same as the percentage branch, so a 3-decimal
004700*    table rate (012.345) comes out 12.35 and not a truncated
004710*    12.34.  Kept on the aggregate entry itself, not a work field,
004720*    per Ws-Aggregate-Table's note above.
004730*
004740     perform  Cc025-Find-Tax-Rate    thru  Cc025-Exit.
004750*
004760     evaluate Ws-Cur-Tax-Type
004770         when  "P"
004780               compute  Ws-Agg-Tax-Total (Ws-Agg-Idx)  rounded  =
004790                        Ws-Agg-Base (Ws-Agg-Idx)
004800                           * Ws-Cur-Tax-Rate  /  100
004810         when  "A"
004820               compute  Ws-Agg-Tax-Total (Ws-Agg-Idx)  rounded  =
004830                        Ws-Cur-Tax-Rate
004840         when  other
004850               move     zero  to  Ws-Agg-Tax-Total (Ws-Agg-Idx)
004860     end-evaluate.
004870*
004880     add      Ws-Agg-Base (Ws-Agg-Idx)  Ws-Agg-Tax-Total (Ws-Agg-Idx)
004890              giving    Ws-Agg-In-Tax (Ws-Agg-Idx).
004900*
004910 Cc020-Exit.
004920     exit.
004930*
004940 Cc025-Find-Tax-Rate.
004950*
004960*    Linear search of the tax rate table by code.  A code not on
004970*    the table is treated as a zero-percentage tax rather than
004980*    halting the run (So004).
004990*
005000     move     "P"   to  Ws-Cur-Tax-Type.
005010     move     zero  to  Ws-Cur-Tax-Rate.
005020*
005030     if       Ws-Tax-Count  =  zero
005040              go to    Cc025-Not-Found.
005050*
005060     set      Ws-Tax-Idx  to  1.
005070     search   Ws-Tax-Entry
005080              at end   go to  Cc025-Not-Found
005090              when     Ws-Tax-Code-Tb (Ws-Tax-Idx)
005100                          =  Ws-Agg-Tax-Code (Ws-Agg-Idx)
005110                       move  Ws-Tax-Type-Tb (Ws-Tax-Idx)
005120                                    to  Ws-Cur-Tax-Type
005130                       move  Ws-Tax-Rate-Tb (Ws-Tax-Idx)
005140                                    to  Ws-Cur-Tax-Rate
005150                       go to Cc025-Exit.
005160*
005170 Cc025-Not-Found.
005180     move     Ws-Agg-Tax-Code (Ws-Agg-Idx)  to  Ws-Code-Key-Alpha.
005190     display  So004  Ws-Code-Key-Alpha.
005200*
005210 Cc025-Exit.
005220     exit.
005230*
005240 Cc030-Find-Old-Line.
005250*
005260*    Business Rules unit 2, rule 5 - reuse only when both the
005270*    base and the tax total exactly match the freshly computed
005280*    values for the same order & tax code.
005290*
005300     move     "N"   to  Ws-Old-Found-Flag.
005310*
005320     if       Ws-Old-Count  =  zero
005330              go to    Cc030-Exit.
005340*
005350     set      Ws-Old-Idx  to  1.
005360     search   Ws-Old-Entry
005370              at end   go to  Cc030-Exit
005380              when     Ws-Old-Order-Id (Ws-Old-Idx)
005390                          =  Ws-Agg-Order-Id (Ws-Agg-Idx)
005400                and    Ws-Old-Tax-Code (Ws-Old-Idx)
005410                          =  Ws-Agg-Tax-Code (Ws-Agg-Idx)
005420                and    Ws-Old-Base (Ws-Old-Idx)
005430                          =  Ws-Agg-Base (Ws-Agg-Idx)
005440                and    Ws-Old-Tax-Total (Ws-Old-Idx)
005450                          =  Ws-Agg-Tax-Total (Ws-Agg-Idx)
005460                       move  "Y"  to  Ws-Old-Found-Flag.
005470*
005480 Cc030-Exit.
005490     exit.
005500*
005510 Cc040-Write-Out-Line.
005520*
005530     if       Ws-Old-Found
005540              move  Ws-Old-Order-Id  (Ws-Old-Idx) to  Solto-Order-Id
005550              move  Ws-Old-Tax-Code  (Ws-Old-Idx) to  Solto-Tax-Code
005560              move  Ws-Old-Base      (Ws-Old-Idx) to  Solto-Ex-Tax-Base
005570              move  Ws-Old-Tax-Total (Ws-Old-Idx) to  Solto-Tax-Total
005580              move  Ws-Old-In-Tax    (Ws-Old-Idx) to  Solto-In-Tax-Total
005590              move  "Y"  to  Solto-Reused-Flag
005600     else
005610              move  Ws-Agg-Order-Id  (Ws-Agg-Idx) to  Solto-Order-Id
005620              move  Ws-Agg-Tax-Code  (Ws-Agg-Idx) to  Solto-Tax-Code
005630              move  Ws-Agg-Base      (Ws-Agg-Idx) to  Solto-Ex-Tax-Base
005640              move  Ws-Agg-Tax-Total (Ws-Agg-Idx) to  Solto-Tax-Total
005650              move  Ws-Agg-In-Tax    (Ws-Agg-Idx) to  Solto-In-Tax-Total
005660              move  "N"  to  Solto-Reused-Flag.
005670*
005680     write    So-Tax-Line-Out-Record.
005690*
005700 Cc040-Exit.
005710     exit.
005720*
005730 Zz090-Display-Totals.
005740*
005750     move     Ws-Run-Order-Id       to  Ws-Order-Id-Area.
005760     display  "SOTAXLN ORDER          = "  Ws-Order-Id-Alpha.
005770     display  "SOTAXLN LINES READ     = "  Ws-Line-Count.
005780     display  "SOTAXLN TAX CODES      = "  Ws-Code-Count.
005790*
005800     perform  Zz095-Display-One-Code  thru  Zz095-Exit
005810              varying   Ws-Agg-Idx
005820              from  1  by  1
005830              until  Ws-Agg-Idx  >  Ws-Agg-Count.
005840*
005850 Zz090-Exit.
005860     exit.
005870*
005880 Zz095-Display-One-Code.
005890*
005900*    Report Writer is not used - one summary line per distinct tax
005910*    code, showing the ex-tax base, the computed tax, and the
005920*    in-tax total, same three figures the output record carries.
005930*
005940     display  "  CODE "       Ws-Agg-Tax-Code  (Ws-Agg-Idx)
005950              " BASE "        Ws-Agg-Base      (Ws-Agg-Idx)
005960              " TAX "         Ws-Agg-Tax-Total (Ws-Agg-Idx)
005970              " IN-TAX "      Ws-Agg-In-Tax    (Ws-Agg-Idx).
005980*
005990 Zz095-Exit.
006000     exit.
006010*
006020 Zz099-Close-Files.
006030*
006040     close    So-Line-File
006050              So-Tax-File
006060              So-Old-File
006070              So-Out-File.
006080*
006090 Zz099-Exit.
006100     exit.
006110*
