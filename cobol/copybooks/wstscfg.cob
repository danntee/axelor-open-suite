000100*****************************************
000110*                                       *
000120*  Record Definition For App Timesheet *
000130*      Config File                     *
000140*     Single record, sequential read   *
000150*****************************************
000160* File size 10 bytes.
000170*
000180* This is the fallback daily-hours limit used when a timesheet's
000190* employee record cannot be found - kept as its own tiny single
000200* record file in the same style as the old PY param blocks, but
000210* trimmed right down since only one figure is needed here.
000220*
000230* 14/11/25 vbc - Created - split off of wspyparam1 for ts-cnvrt.
000240*
000250 01  TS-Config-Record.
000260     03  TS-Cfg-Daily-Limit    pic 9(3).
000270*        Max total hours allowed per employee per day.
000280*        Zero means no limit is enforced.
000290     03  FILLER                pic x(7).
000300*
