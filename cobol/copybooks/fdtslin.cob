000100*    Timesheet line input.
000110 fd  TS-Line-File.
000120 copy "wstslin.cob".
000130*
