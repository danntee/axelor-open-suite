000100*****************************************
000110*                                       *
000120*  Record Definition For Timesheet     *
000130*    Line Input File                   *
000140*     Sequential file, no key          *
000150*****************************************
000160* Record size 31 bytes plus 6 filler = 37.
000170*
000180* 14/11/25 vbc - Created - split off of wspyhrs (Hrs-Emp-No shape)
000190*                for the time-logging duration conversion run.
000200* 21/11/25 vbc - Out record moved out to its own copybook, wstslot,
000210*                once it grew the reject flag - two different files
000220*                should not share one FD.
000230* 10/08/26 vbc - Hrs-Units on wspyhrs was comp-3 & this copy of it
000240*                had been left plain display - put back to comp-3,
000250*                same as every other decimal field in the system.
000260*                Narrows the record from 34+6=40 to 31+6=37 - the
000270*                run request's file-size summary still quotes 40,
000280*                same class of mismatch already noted on the Sale
000290*                Order side, ticket AC-4417.
000300*
000310 01  TS-Line-Record.
000320     03  TS-Line-Id            pic 9(9).
000330     03  TS-Line-Emp-No        pic 9(9).
000340     03  TS-Line-Date          pic 9(8).
000350*        Work date, ccyymmdd.
000360     03  TS-Line-Hours         pic S9(5)V9(2)  comp-3.
000370*        Duration entered by the user, expressed in hours.
000380     03  TS-Line-Status        pic x.
000390*        C = canceled, else active.
000400     03  FILLER                pic x(6).
000410*
