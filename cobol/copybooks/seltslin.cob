000100*    Timesheet line input - sequential, any order.
000110     select   TS-Line-File    assign      "TSLNIN"
000120                              organization line sequential
000130                              status      TS-Line-Status-Cd.
000140*
