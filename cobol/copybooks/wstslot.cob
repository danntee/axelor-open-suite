000100*****************************************
000110*                                       *
000120*  Record Definition For Timesheet     *
000130*    Line Output File                  *
000140*     Sequential file, no key          *
000150*****************************************
000160* Record size 35 bytes plus 1 reject flag = 36, plus 2 filler = 38.
000170*
000180* 21/11/25 vbc - Created - split off of wstslin once the reject
000190*                flag was added, so the In and Out files each keep
000200*                their own copybook.
000210* 10/08/26 vbc - Trailing filler added, this record had none -
000220*                every other record in the run has it.
000230* 10/08/26 vbc - Hours & Duration put back to comp-3, same as every
000240*                other decimal field in the system - had been left
000250*                plain display.  Narrows the record from 44 to 38 -
000260*                the run request's file-size summary quotes 42, not
000270*                38 - same class of mismatch already noted on the
000280*                Sale Order side, ticket AC-4417.
000290*
000300 01  TS-Line-Out-Record.
000310     03  TSO-Line-Id           pic 9(9).
000320     03  TSO-Line-Emp-No       pic 9(9).
000330     03  TSO-Line-Date         pic 9(8).
000340     03  TSO-Line-Hours        pic S9(5)V9(2)  comp-3.
000350     03  TSO-Line-Duration     pic S9(5)V9(2)  comp-3.
000360*        Duration in the employee's preferred unit.
000370     03  TSO-Line-Status       pic x.
000380     03  TSO-Reject-Flag       pic x.
000390*        Space = ok, L = daily limit exceeded, Z = zero-hours
000400*        config error (Days preference, Emp-Daily-Hours = zero).
000410     03  FILLER                pic x(2).
000420*
