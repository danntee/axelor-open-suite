000100*****************************************
000110*                                       *
000120*  Record Definition For Time-Logging  *
000130*    Employee Reference File           *
000140*     Uses Ts-Emp-No as key            *
000150*****************************************
000160* File size 18 bytes (13 data bytes, see note below, + 5 filler).
000170*
000180* 14/11/25 vbc - Created - split off of wspyemp for use by the
000190*                time-logging conversion run, ts-cnvrt.
000200* 02/12/25 vbc - Ts-Daily-Hours widened to S9(3)V99 to allow for
000210*                a zero/negative config error to be rejected cleanly.
000220* 10/08/26 vbc - Ts-Emp-Daily-Hours put back to comp-3 - Emp-Rate &
000230*                its siblings on wspyemp are all packed, this field
000240*                had been left plain display by mistake.  Narrows
000250*                the record from 20 to 18 - the run request's
000260*                file-size summary still quotes 20, same class of
000270*                mismatch already noted on the Sale Order side,
000280*                ticket AC-4417.
000290*
000300 01  TS-Employee-Record.
000310     03  TS-Emp-No             pic 9(9).
000320     03  TS-Emp-Daily-Hours    pic S9(3)V9(2)  comp-3.
000330*        Contractual hours worked per day - zero is a config error.
000340     03  TS-Emp-Time-Pref      pic x.
000350*        H = Hours, D = Days, M = Minutes.
000360     03  FILLER                pic x(5).
000370*
