000100*****************************************
000110*                                       *
000120*  Record Definition For Sale Order    *
000130*    Line File                         *
000140*     Uses Sol-Order-Id as owner key   *
000150*****************************************
000160* File size 32 bytes (30 data bytes + 2 filler).
000170*
000180* 21/11/25 vbc - Created - split off of wspychk (owner-keyed record
000190*                with an amount field) for the sale order tax line
000200*                aggregation run, so-taxln.
000210* 10/08/26 vbc - Trailing filler added - every other record in this
000220*                run pads to the house habit, this one had been
000230*                left off.  Note for the file - with Sol-Ex-Tax-
000240*                Total left as plain display the data ran to 35
000250*                bytes against the run request's 32, raised back to
000260*                Sales Order as ticket AC-4417 & left unresolved.
000270* 10/08/26 vbc - Sol-Ex-Tax-Total put back to comp-3, same as every
000280*                other decimal field in the system - had been left
000290*                plain display by mistake.  Narrows the record back
000300*                to the 32 bytes the run request quotes - closes
000310*                AC-4417 for this file.
000320*
000330 01  SO-Line-Record.
000340     03  SOL-Line-Id           pic 9(9).
000350     03  SOL-Order-Id          pic 9(9).
000360*        Parent sale order - the "batch" is one order's lines.
000370     03  SOL-Tax-Code          pic x(6).
000380*        May be blank - blank-coded lines take no part in the
000390*        aggregation at all.
000400     03  SOL-Ex-Tax-Total      pic S9(9)V9(2)  comp-3.
000410*        Line total excluding tax.
000420     03  FILLER                pic x(2).
000430*
