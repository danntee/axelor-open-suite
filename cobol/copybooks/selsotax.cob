000100*    Tax rate master - loaded whole to SO-Tax-Table and searched.
000110     select   SO-Tax-File     assign      "SOTAXIN"
000120                              organization line sequential
000130                              status      SO-Tax-Status-Cd.
000140*
