000100*    Existing (carried-forward) tax lines - loaded to SO-Old-Table
000110*    and searched, keyed by Order-Id + Tax-Code.
000120     select   SO-Old-File     assign      "SOTXOLD"
000130                              organization line sequential
000140                              status      SO-Old-Status-Cd.
000150*
