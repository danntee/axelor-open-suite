000100*    Sale order tax line output - one record per distinct tax code.
000110 fd  SO-Out-File.
000120 copy "wssoout.cob".
000130*
