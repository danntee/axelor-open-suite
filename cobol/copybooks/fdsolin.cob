000100*    Sale order line input.
000110 fd  SO-Line-File.
000120 copy "wssolin.cob".
000130*
