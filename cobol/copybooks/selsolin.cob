000100*    Sale order line input - one order's lines, any order.
000110     select   SO-Line-File    assign      "SOLNIN"
000120                              organization line sequential
000130                              status      SO-Line-Status-Cd.
000140*
