000100*    Timesheet line output - updated duration + reject flag.
000110     select   TS-Out-File     assign      "TSLNOUT"
000120                              organization line sequential
000130                              status      TS-Out-Status-Cd.
000140*
