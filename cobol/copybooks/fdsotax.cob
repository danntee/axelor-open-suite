000100*    Sale order tax rate table input.
000110 fd  SO-Tax-File.
000120 copy "wssotax.cob".
000130*
