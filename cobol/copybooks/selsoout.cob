000100*    Sale order tax line output - one record per distinct tax code.
000110     select   SO-Out-File     assign      "SOLNOUT"
000120                              organization line sequential
000130                              status      SO-Out-Status-Cd.
000140*
