000100*****************************************
000110*                                       *
000120*  Record Definition For Tax Rate      *
000130*    Master File                       *
000140*     Uses Tax-Code as key             *
000150*****************************************
000160* File size 16 bytes (11 data bytes, see note below, + 5 filler).
000170*
000180* 21/11/25 vbc - Created - split off of wspyact (small keyed
000190*                code/desc lookup record) for so-taxln.
000200* 10/08/26 vbc - Tax-Rate-Pct put back to comp-3, same as every
000210*                other decimal field in the system - had been left
000220*                plain display.  Narrows the record from 18 to 16 -
000230*                the run request's file-size summary still quotes
000240*                18, same class of mismatch already noted on the
000250*                Sale Order line & tax line files, ticket AC-4417.
000260*
000270 01  SO-Tax-Record.
000280     03  SO-Tax-Code           pic x(6).
000290     03  SO-Tax-Type           pic x.
000300*        P = percentage tax, A = fixed amount tax.
000310     03  SO-Tax-Rate-Pct       pic S9(3)V9(3)  comp-3.
000320*        Percentage rate, e.g. 020.000 = 20%, or for type A the
000330*        fixed tax amount itself.
000340     03  FILLER                pic x(5).
000350*
