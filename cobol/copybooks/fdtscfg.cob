000100*    Timesheet daily-limit configuration input.
000110 fd  TS-Cfg-File.
000120 copy "wstscfg.cob".
000130*
