000100*    Employee reference - loaded whole to TS-Emp-Table and searched.
000110     select   TS-Emp-File     assign      "TSEMPIN"
000120                              organization line sequential
000130                              status      TS-Emp-Status-Cd.
000140*
