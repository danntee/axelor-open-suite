000100*    Sale order tax line existing (prior run carry-forward) input.
000110 fd  SO-Old-File.
000120 copy "wssoagg.cob".
000130*
