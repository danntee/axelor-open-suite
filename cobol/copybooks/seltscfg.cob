000100*    App timesheet config - single record, sequential read.
000110     select   TS-Cfg-File     assign      "TSCFGIN"
000120                              organization line sequential
000130                              status      TS-Cfg-Status-Cd.
000140*
