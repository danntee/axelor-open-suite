000100*****************************************
000110*                                       *
000120*  Record Definition For Sale Order    *
000130*    Tax Line Output File              *
000140*     Sequential file, no key          *
000150*****************************************
000160* Record size 35 bytes (34 data bytes + 1 filler).
000170*
000180* 21/11/25 vbc - Created - split off of wssoagg once the reused
000190*                flag was added, so the Existing and Out files
000200*                each keep their own copybook.
000210* 10/08/26 vbc - Trailing filler added, this record had none -
000220*                every other record in the run has it.  Note for
000230*                the file - with the three money fields left as
000240*                plain display the data ran to 49 bytes against the
000250*                run request's 35 (34 plus the 1-byte reused flag),
000260*                same mismatch as on SO-Line-Record & SO-Tax-Line-
000270*                Record, ticket AC-4417 & left unresolved.
000280* 10/08/26 vbc - Ex-Tax-Base, Tax-Total & In-Tax-Total put back to
000290*                comp-3, same as every other decimal field in the
000300*                system - had been left plain display by mistake.
000310*                Narrows the record to the 35 bytes the run request
000320*                quotes - closes AC-4417 for this file.
000330*
000340 01  SO-Tax-Line-Out-Record.
000350     03  SOLTO-Order-Id        pic 9(9).
000360     03  SOLTO-Tax-Code        pic x(6).
000370     03  SOLTO-Ex-Tax-Base     pic S9(9)V9(2)  comp-3.
000380     03  SOLTO-Tax-Total       pic S9(9)V9(2)  comp-3.
000390     03  SOLTO-In-Tax-Total    pic S9(9)V9(2)  comp-3.
000400     03  SOLTO-Reused-Flag     pic x.
000410*        Y = this is an existing accumulator line carried
000420*        forward unchanged from SO-Old-File, N = new or updated
000430*        this run.
000440     03  FILLER                pic x(1).
000450*
