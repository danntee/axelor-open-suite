000100*****************************************
000110*                                       *
000120*  Record Definition For Sale Order    *
000130*    Tax Line Existing File            *
000140*     Uses Order-Id + Tax-Code as key  *
000150*****************************************
000160* Record size 34 bytes (33 data bytes + 1 filler).
000170*
000180* 21/11/25 vbc - Created - split off of wspycoh (QTD/YTD
000190*                accumulator shape, trimmed right down to one
000200*                tax-code accumulator per record) for so-taxln.
000210* 21/11/25 vbc -    .01 Out record moved to its own copybook,
000220*                wssoout, once it grew the reused flag.
000230* 10/08/26 vbc -    .02 Trailing filler added, this record had
000240*                none - every other record in the run has it.
000250*                Note for the file - with the three money fields
000260*                left as plain display the data ran to 48 bytes
000270*                against the run request's 34, raised back to
000280*                Sales Order as ticket AC-4417 & left unresolved.
000290* 10/08/26 vbc -    .03 Ex-Tax-Base, Tax-Total & In-Tax-Total put
000300*                back to comp-3, same as every other decimal field
000310*                in the system - had been left plain display by
000320*                mistake.  Narrows the record to the 34 bytes the
000330*                run request quotes - closes AC-4417 for this file.
000340*
000350 01  SO-Tax-Line-Record.
000360     03  SOLT-Order-Id         pic 9(9).
000370     03  SOLT-Tax-Code         pic x(6).
000380     03  SOLT-Ex-Tax-Base      pic S9(9)V9(2)  comp-3.
000390*        Sum of ex-tax totals for lines sharing this tax code.
000400     03  SOLT-Tax-Total        pic S9(9)V9(2)  comp-3.
000410*        Computed tax amount, rounded.
000420     03  SOLT-In-Tax-Total     pic S9(9)V9(2)  comp-3.
000430*        Ex-tax base plus tax total.
000440     03  FILLER                pic x(1).
000450*
