000100*    Timesheet line output, converted and validated.
000110 fd  TS-Out-File.
000120 copy "wstslot.cob".
000130*
