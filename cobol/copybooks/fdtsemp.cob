000100*    Timesheet employee settings input.
000110 fd  TS-Emp-File.
000120 copy "wstsemp.cob".
000130*
