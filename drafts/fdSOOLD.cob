*    Sale order tax line existing (prior run carry-forward) input.
 fd  SO-Old-File.
 copy "wssoagg.cob".
*
