*    App timesheet config - single record, sequential read.
     select   TS-Cfg-File     assign      "TSCFGIN"
                              organization line sequential
                              status      TS-Cfg-Status-Cd.
*
