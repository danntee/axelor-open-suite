*****************************************
*                                       *
*  Record Definition For Time-Logging  *
*    Employee Reference File           *
*     Uses Ts-Emp-No as key            *
*****************************************
* File size 18 bytes (13 data bytes, see note below, + 5 filler).
*
* 14/11/25 vbc - Created - split off of wspyemp for use by the
*                time-logging conversion run, ts-cnvrt.
* 02/12/25 vbc - Ts-Daily-Hours widened to S9(3)V99 to allow for
*                a zero/negative config error to be rejected cleanly.
* 10/08/26 vbc - Ts-Emp-Daily-Hours put back to comp-3 - Emp-Rate &
*                its siblings on wspyemp are all packed, this field
*                had been left plain display by mistake.  Narrows
*                the record from 20 to 18 - the run request's
*                file-size summary still quotes 20, same class of
*                mismatch already noted on the Sale Order side,
*                ticket AC-4417.
*
 01  TS-Employee-Record.
     03  TS-Emp-No             pic 9(9).
     03  TS-Emp-Daily-Hours    pic S9(3)V9(2)  comp-3.
*        Contractual hours worked per day - zero is a config error.
     03  TS-Emp-Time-Pref      pic x.
*        H = Hours, D = Days, M = Minutes.
     03  FILLER                pic x(5).
*
