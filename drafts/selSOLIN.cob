*    Sale order line input - one order's lines, any order.
     select   SO-Line-File    assign      "SOLNIN"
                              organization line sequential
                              status      SO-Line-Status-Cd.
*
