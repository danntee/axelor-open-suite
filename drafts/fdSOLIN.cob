*    Sale order line input.
 fd  SO-Line-File.
 copy "wssolin.cob".
*
