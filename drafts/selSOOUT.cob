*    Sale order tax line output - one record per distinct tax code.
     select   SO-Out-File     assign      "SOLNOUT"
                              organization line sequential
                              status      SO-Out-Status-Cd.
*
