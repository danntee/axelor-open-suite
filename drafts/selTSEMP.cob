*    Employee reference - loaded whole to TS-Emp-Table and searched.
     select   TS-Emp-File     assign      "TSEMPIN"
                              organization line sequential
                              status      TS-Emp-Status-Cd.
*
