*    Timesheet line output, converted and validated.
 fd  TS-Out-File.
 copy "wstslot.cob".
*
