*****************************************
*                                       *
*  Record Definition For Tax Rate      *
*    Master File                       *
*     Uses Tax-Code as key             *
*****************************************
* File size 16 bytes (11 data bytes, see note below, + 5 filler).
*
* 21/11/25 vbc - Created - split off of wspyact (small keyed
*                code/desc lookup record) for so-taxln.
* 10/08/26 vbc - Tax-Rate-Pct put back to comp-3, same as every
*                other decimal field in the system - had been left
*                plain display.  Narrows the record from 18 to 16 -
*                the run request's file-size summary still quotes
*                18, same class of mismatch already noted on the
*                Sale Order line & tax line files, ticket AC-4417.
*
 01  SO-Tax-Record.
     03  SO-Tax-Code           pic x(6).
     03  SO-Tax-Type           pic x.
*        P = percentage tax, A = fixed amount tax.
     03  SO-Tax-Rate-Pct       pic S9(3)V9(3)  comp-3.
*        Percentage rate, e.g. 020.000 = 20%, or for type A the
*        fixed tax amount itself.
     03  FILLER                pic x(5).
*
