*****************************************************************
*                                                               *
*           Time-Logging Duration Conversion Run               *
*         Converts entered hours to the employee's             *
*           preferred logging unit & checks the                *
*               daily hours worked limit                       *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         tscnvrt.
**
     author.             D J Marsh.
**
     installation.       Applewood Computers.
**
     date-written.       04/03/91.
**
     date-compiled.
**
     security.           Copyright (C) 1991-2026 & later, Vincent
                          Bryan Coen.  Distributed under the GNU
                          General Public License.  See the file
                          COPYING for details.
**
     remarks.            Reads a batch of time-logging lines for
                          one run, looks up each employee's daily
                          working hours & time unit preference, and
                          rewrites each line with its duration
                          expressed in the employee's preferred
                          unit (hours, days or minutes).
*
                          Also watches for any employee exceeding
                          the daily hours worked limit held on the
                          time-logging config file, rejecting the
                          offending line rather than halting the
                          run.
*
                          A grand total of worked seconds for all
                          non-canceled lines is displayed at end
                          of run as the run's control total - see
                          Zz090-Display-Totals.
**
     Version.            See Ws-Prog-Id.
**
     Called Modules.     None.
**
     Files used.
                          Ts-Line-File.  Time-logging lines, in.
                          Ts-Emp-File.   Employee daily hours &
                                         preference, in.
                          Ts-Cfg-File.   Daily limit config, in,
                                         single record.
                          Ts-Out-File.   Time-logging lines, out,
                                         with duration & reject
                                         flag set.
**
     Error messages used.
                          TS001 - Employee file will not open.
                          TS002 - Config file will not open.
                          TS003 - Employee table full - see
                                  Ws-Emp-Max.
                          TS004 - Daily totals table full - see
                                  Ws-Dt-Max.
**
* Changes:
* 04/03/91 djm - 1.0.00 Created.
* 17/09/93 djm - 1.0.01 Employee table widened to 1000 entries,
*                       ran out of room on the Monday run.
* 02/11/96 hjp - 1.0.02 Fixed daily limit check - was comparing
*                       against the wrong employee on a table
*                       collision.
* 29/12/98 djm - 1.1.00 Year 2000 - Ts-Line-Date & related working
*                       storage confirmed as full CCYYMMDD, no
*                       2-digit year fields remain in this program.
* 14/11/25 vbc - 2.0.00 Reworked from the old hours/days payroll
*                       split (wspyhrs/wspyemp) into its own run,
*                       ts-cnvrt, now driven from the time-logging
*                       config file rather than fixed constants.
* 21/11/25 vbc - 2.0.01 Reject flag widened to carry the daily
*                       limit reject as well as the zero-hours
*                       config error - see Ws-Reject-Code values.
* 02/12/25 vbc - 2.0.02 Employee daily hours widened to S9(3)V99
*                       so a zero or negative value can be caught
*                       cleanly as a config error rather than
*                       blowing up the divide.
* 10/08/26 vbc - 2.0.03 Special-Names cleaned up - the Upsi-0 trace
*                       switch and C01 form-feed mnemonic were never
*                       wired to anything and this shop does not use
*                       Upsi switches or printer mnemonics elsewhere,
*                       removed rather than left as dead weight.  The
*                       Class test on Ws-Cur-Emp-Pref is likewise not
*                       a figure this shop declares anywhere else, so
*                       Bb030-Convert-Duration now tests the three
*                       preference codes directly, ticket AC-4417.
* 10/08/26 vbc - 2.0.04 Special-Names left empty by the .03 change -
*                       QA wants the paragraph on file even with no
*                       switches wired up, put back with a harmless
*                       Crt Status clause, same as vacprint/pyrgstr
*                       carry.  Sel/fd copybook pair renamed to
*                       match the ws-file casing (seltslin/fdtslin
*                       etc, seltslot/fdtslot for the out file) -
*                       had been left upper-case from a first draft
*                       and never matched this shop's own naming,
*                       ticket AC-4417.
*
*****************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices & was updated
* 2024-04-16.
*
* This program is part of the Applewood Computers Accounting
* System and is Copyright (c) Vincent B Coen, 1976-2026 and later.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation; version 3 and later.
*
* This program is distributed in the hope that it will be useful,
* but WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
* GNU General Public License for more details.
*
*****************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     crt status  is  Cob-Crt-Status.
*
 input-output            section.
 file-control.
     copy "seltslin.cob".
     copy "seltsemp.cob".
     copy "seltscfg.cob".
     copy "seltslot.cob".
*
 data                    division.
*================================
*
 file                    section.
*
     copy "fdtslin.cob".
     copy "fdtsemp.cob".
     copy "fdtscfg.cob".
     copy "fdtslot.cob".
*
 working-storage         section.
*-------------------------------
*
 77  Ws-Prog-Id              pic x(20)  value "TSCNVRT (2.00.04)".
 77  Ws-Emp-Max              pic s9(4)  comp   value 1000.
 77  Ws-Dt-Max               pic s9(4)  comp   value 1000.
*
 01  Ws-Switches.
     03  Ws-Eof-Flag         pic x      value "N".
         88  Ws-Eof                     value "Y".
     03  Ws-Dt-Found-Flag    pic x      value "N".
         88  Ws-Dt-Found                value "Y".
     03  Ws-Line-Status      pic x      value "A".
*        A = active, C = canceled, copied from Ts-Line-Status.
     03  FILLER              pic x(7).
*
 01  Ws-File-Status-Area.
     03  Ts-Line-Status-Cd   pic xx     value "00".
     03  Ts-Emp-Status-Cd    pic xx     value "00".
     03  Ts-Cfg-Status-Cd    pic xx     value "00".
     03  Ts-Out-Status-Cd    pic xx     value "00".
     03  FILLER              pic x(8).
*
 01  Ws-Error-Messages.
     03  Ts001               pic x(40)
             value "TS001 Employee file will not open -".
     03  Ts002               pic x(40)
             value "TS002 Config file will not open -".
     03  Ts003               pic x(40)
             value "TS003 Employee table full, ignored emp-".
     03  Ts004               pic x(40)
             value "TS004 Daily totals table full, rejected".
     03  FILLER              pic x(10).
*
 01  Ws-Employee-Table.
     03  Ws-Emp-Count        pic s9(4)  comp   value zero.
     03  Ws-Emp-Entry        occurs 1 to 1000 times
                              depending on Ws-Emp-Count
                              indexed by Ws-Emp-Idx.
         05  Ws-Emp-No-Tb        pic 9(9).
         05  Ws-Emp-Hours-Tb     pic S9(3)V9(2).
         05  Ws-Emp-Pref-Tb      pic x.
*
 01  Ws-Emp-Key-Area             pic 9(9)   value zero.
 01  Ws-Emp-Key-Alpha redefines Ws-Emp-Key-Area
                                 pic x(9).
*        Alternate alphanumeric view of an employee number, used
*        when an unknown employee has to be echoed on a reject
*        line - avoids an extra numeric-to-display move.
*
 01  Ws-Current-Employee.
     03  Ws-Cur-Emp-Pref     pic x      value "H".
     03  Ws-Cur-Emp-Hours    pic S9(3)V9(2) value zero.
     03  FILLER              pic x(10).
*
 01  Ws-Config-Area.
     03  Ws-Cfg-Limit        pic 9(3)   value zero.
     03  FILLER              pic x(7).
*
 01  Ws-Day-Totals.
     03  Ws-Dt-Count         pic s9(4)  comp   value zero.
     03  Ws-Dt-Entry         occurs 1 to 1000 times
                              depending on Ws-Dt-Count
                              indexed by Ws-Dt-Idx.
         05  Ws-Dt-Emp-No        pic 9(9).
         05  Ws-Dt-Work-Date     pic 9(8).
         05  Ws-Dt-Sum-Hours     pic S9(5)V9(2).
*
 01  Ws-Work-Date-Area           pic 9(8)   value zero.
 01  Ws-Work-Date-Parts redefines Ws-Work-Date-Area.
     03  Ws-Wd-Century       pic 99.
     03  Ws-Wd-Year          pic 99.
     03  Ws-Wd-Month         pic 99.
     03  Ws-Wd-Day           pic 99.
*        Not used by the conversion logic itself - retained for
*        the day-of-week edit-check the Payroll section asked for
*        back in 1996 & never followed through on.
*
 01  Ws-Hours-Edit-Area          pic S9(5)V9(2) value zero.
 01  Ws-Hours-Edit-Alpha redefines Ws-Hours-Edit-Area
                                 pic x(8).
*        Spare alphanumeric view of an hours value - reserved for
*        the per-employee exception listing asked for alongside
*        the daily limit check, not yet authorised for this run.
*
 01  Ws-Work-Fields.
     03  Ws-Sum-Other-Hours  pic S9(5)V9(2) value zero.
     03  Ws-Check-Total      pic S9(6)V9(2) value zero.
     03  Ws-Reject-Code      pic x          value space.
*        Space = ok, Z = zero/negative daily hours config error,
*        L = daily limit exceeded.
     03  FILLER              pic x(9).
*
 01  Ws-Accumulators.
     03  Ws-Grand-Seconds    pic S9(11) comp  value zero.
     03  Ws-Seconds-This-Line pic S9(9) comp  value zero.
     03  Ws-Line-Count       pic S9(7)  comp  value zero.
     03  Ws-Reject-Count     pic S9(7)  comp  value zero.
     03  FILLER              pic x(8).
*
 procedure division.
*===================
*
 Aa000-Mainline.
*
     perform  Aa010-Open-Files      thru  Aa010-Exit.
     perform  Aa020-Load-Employees  thru  Aa020-Exit.
     perform  Aa030-Load-Config     thru  Aa030-Exit.
*
     perform  Bb010-Process-Line    thru  Bb010-Exit
              until     Ws-Eof.
*
     perform  Zz090-Display-Totals  thru  Zz090-Exit.
     perform  Zz099-Close-Files     thru  Zz099-Exit.
*
     goback.
*
 Aa000-Exit.
     exit.
*
 Aa010-Open-Files.
*
     open     input    Ts-Line-File
                        Ts-Emp-File
                        Ts-Cfg-File.
     open     output   Ts-Out-File.
*
     if       Ts-Emp-Status-Cd not = "00"
              display  Ts001  Ts-Emp-Status-Cd
              move     "Y" to Ws-Eof-Flag
              go to    Aa010-Exit.
*
     if       Ts-Cfg-Status-Cd not = "00"
              display  Ts002  Ts-Cfg-Status-Cd
              move     "Y" to Ws-Eof-Flag
              go to    Aa010-Exit.
*
     read     Ts-Line-File
              at end   move "Y" to Ws-Eof-Flag.
*
 Aa010-Exit.
     exit.
*
 Aa020-Load-Employees.
*
*    Employee file is loaded whole into Ws-Employee-Table & is
*    searched (not read again) for the rest of the run - see
*    Bb020-Find-Employee.
*
     move     zero  to  Ws-Emp-Count.
*
 Aa020-Read-Loop.
     read     Ts-Emp-File
              at end   go to  Aa020-Exit.
*
     if       Ts-Emp-Status-Cd not = "00"
              go to    Aa020-Exit.
*
     if       Ws-Emp-Count  >=  Ws-Emp-Max
              move     Ts-Emp-No  to  Ws-Emp-Key-Area
              display  Ts003  Ws-Emp-Key-Alpha
              go to    Aa020-Read-Loop.
*
     add      1  to  Ws-Emp-Count.
     set      Ws-Emp-Idx  to  Ws-Emp-Count.
     move     Ts-Emp-No           to  Ws-Emp-No-Tb (Ws-Emp-Idx).
     move     Ts-Emp-Daily-Hours  to  Ws-Emp-Hours-Tb (Ws-Emp-Idx).
     move     Ts-Emp-Time-Pref    to  Ws-Emp-Pref-Tb (Ws-Emp-Idx).
     go to    Aa020-Read-Loop.
*
 Aa020-Exit.
     exit.
*
 Aa030-Load-Config.
*
*    Single-record config file - no key, no table, just the
*    daily limit for this run.
*
     move     zero  to  Ws-Cfg-Limit.
     read     Ts-Cfg-File
              at end   go to  Aa030-Exit.
*
     if       Ts-Cfg-Status-Cd = "00"
              move     Ts-Cfg-Daily-Limit  to  Ws-Cfg-Limit.
*
 Aa030-Exit.
     exit.
*
 Bb010-Process-Line.
*
*    One Ts-Line-File record is in the record area on entry -
*    find the employee, convert the duration, check the daily
*    limit, accumulate the control total & write the out record,
*    then read ahead for the next cycle.
*
     move     spaces  to  Ws-Reject-Code.
     move     Ts-Line-Status  to  Ws-Line-Status.
*
     perform  Bb020-Find-Employee    thru  Bb020-Exit.
     perform  Bb030-Convert-Duration thru  Bb030-Exit.
*
     if       Ws-Cfg-Limit not = zero
              perform  Bb040-Check-Daily-Limit  thru  Bb040-Exit.
*
     perform  Bb050-Write-Line       thru  Bb050-Exit.
     perform  Bb060-Accum-Seconds    thru  Bb060-Exit.
*
     read     Ts-Line-File
              at end   move "Y" to Ws-Eof-Flag.
*
 Bb010-Exit.
     exit.
*
 Bb020-Find-Employee.
*
*    Search the employee table for Ts-Line-Emp-No.  If the
*    employee cannot be found the line is treated as hours
*    preference (pass-through, no conversion) rather than
*    rejected - the time-logging config file carries no
*    per-employee fallback of its own.
*
     move     "H"     to  Ws-Cur-Emp-Pref.
     move     zero    to  Ws-Cur-Emp-Hours.
*
     if       Ws-Emp-Count = zero
              go to    Bb020-Exit.
*
     set      Ws-Emp-Idx  to  1.
     search   Ws-Emp-Entry
              at end   go to  Bb020-Exit
              when     Ws-Emp-No-Tb (Ws-Emp-Idx) = Ts-Line-Emp-No
                       move  Ws-Emp-Pref-Tb  (Ws-Emp-Idx)
                                    to  Ws-Cur-Emp-Pref
                       move  Ws-Emp-Hours-Tb (Ws-Emp-Idx)
                                    to  Ws-Cur-Emp-Hours.
*
 Bb020-Exit.
     exit.
*
 Bb030-Convert-Duration.
*
*    Always the "from hours" direction - Ts-Line-Hours is the
*    value keyed by the user, Tso-Line-Duration is the value in
*    the employee's preferred unit (Business Rules unit 1, rule 1).
*
     move     Ts-Line-Hours  to  Tso-Line-Hours.
*
     if       Ws-Cur-Emp-Pref  not =  "H"
          and  Ws-Cur-Emp-Pref  not =  "D"
          and  Ws-Cur-Emp-Pref  not =  "M"
              move  Ts-Line-Hours  to  Tso-Line-Duration
              go to Bb030-Exit.
*
     evaluate Ws-Cur-Emp-Pref
         when  "D"
               if     Ws-Cur-Emp-Hours  <=  zero
                      move  "Z"  to  Ws-Reject-Code
                      move  zero to  Tso-Line-Duration
               else
                      divide  Ts-Line-Hours
                              by  Ws-Cur-Emp-Hours
                              giving  Tso-Line-Duration
                              rounded
               end-if
         when  "M"
               multiply  Ts-Line-Hours  by  60
                         giving  Tso-Line-Duration
         when  other
               move  Ts-Line-Hours  to  Tso-Line-Duration
     end-evaluate.
*
 Bb030-Exit.
     exit.
*
 Bb040-Check-Daily-Limit.
*
*    Sum Ts-Line-Hours for every other active line already
*    accumulated this run for the same employee & date (Business
*    Rules unit 1, rule 2).  Canceled lines neither contribute to
*    nor are checked against another employee's total, but a
*    canceled current line is still written through unchanged.
*
     move     zero  to  Ws-Sum-Other-Hours.
     move     "N"   to  Ws-Dt-Found-Flag.
*
     if       Ws-Dt-Count = zero
              go to    Bb040-Find-Done.
*
     set      Ws-Dt-Idx  to  1.
     search   Ws-Dt-Entry
              at end   go to  Bb040-Find-Done
              when     Ws-Dt-Emp-No   (Ws-Dt-Idx) = Ts-Line-Emp-No
                and    Ws-Dt-Work-Date (Ws-Dt-Idx) = Ts-Line-Date
                       move  "Y"  to  Ws-Dt-Found-Flag
                       move  Ws-Dt-Sum-Hours (Ws-Dt-Idx)
                                    to  Ws-Sum-Other-Hours.
*
 Bb040-Find-Done.
     add      Ts-Line-Hours  to  Ws-Sum-Other-Hours
                             giving  Ws-Check-Total.
*
     if       Ws-Check-Total  >  Ws-Cfg-Limit
              move     "L"  to  Ws-Reject-Code.
*
     if       Ws-Line-Status  not = "C"
              perform  Bb045-Accum-Day-Total  thru  Bb045-Exit.
*
 Bb040-Exit.
     exit.
*
 Bb045-Accum-Day-Total.
*
     if       Ws-Dt-Found
              add   Ts-Line-Hours  to  Ws-Dt-Sum-Hours (Ws-Dt-Idx)
              go to Bb045-Exit.
*
     if       Ws-Dt-Count  >=  Ws-Dt-Max
              display  Ts004  Ts-Line-Emp-No
              go to    Bb045-Exit.
*
     add      1  to  Ws-Dt-Count.
     set      Ws-Dt-Idx  to  Ws-Dt-Count.
     move     Ts-Line-Emp-No  to  Ws-Dt-Emp-No   (Ws-Dt-Idx).
     move     Ts-Line-Date    to  Ws-Dt-Work-Date (Ws-Dt-Idx).
     move     Ts-Line-Hours   to  Ws-Dt-Sum-Hours (Ws-Dt-Idx).
*
 Bb045-Exit.
     exit.
*
 Bb050-Write-Line.
*
     move     Ts-Line-Id      to  Tso-Line-Id.
     move     Ts-Line-Emp-No  to  Tso-Line-Emp-No.
     move     Ts-Line-Date    to  Tso-Line-Date.
     move     Ws-Line-Status  to  Tso-Line-Status.
     move     Ws-Reject-Code  to  Tso-Reject-Flag.
*
     if       Ws-Reject-Code  not = space
              add  1  to  Ws-Reject-Count.
*
     write    Ts-Line-Out-Record.
*
 Bb050-Exit.
     exit.
*
 Bb060-Accum-Seconds.
*
*    Business Rules unit 1, rule 3 - non-canceled lines only,
*    truncated to whole seconds, using the hours value as keyed
*    (not the converted duration).
*
     if       Ws-Line-Status  =  "C"
              go to    Bb060-Exit.
*
     multiply  Ts-Line-Hours  by  3600
               giving  Ws-Seconds-This-Line.
*        Target has no decimal places, so this truncates to
*        whole seconds as required.
*
     add      Ws-Seconds-This-Line  to  Ws-Grand-Seconds.
     add      1  to  Ws-Line-Count.
*
 Bb060-Exit.
     exit.
*
 Zz090-Display-Totals.
*
     display  "TSCNVRT LINES READ    = "  Ws-Line-Count.
     display  "TSCNVRT LINES REJECTED= "  Ws-Reject-Count.
     display  "TSCNVRT TOTAL SECONDS = "  Ws-Grand-Seconds.
*
 Zz090-Exit.
     exit.
*
 Zz099-Close-Files.
*
     close    Ts-Line-File
              Ts-Emp-File
              Ts-Cfg-File
              Ts-Out-File.
*
 Zz099-Exit.
     exit.
*
