*    Sale order tax line output - one record per distinct tax code.
 fd  SO-Out-File.
 copy "wssoout.cob".
*
