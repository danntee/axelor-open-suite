*****************************************
*                                       *
*  Record Definition For Sale Order    *
*    Tax Line Output File              *
*     Sequential file, no key          *
*****************************************
* Record size 35 bytes (34 data bytes + 1 filler).
*
* 21/11/25 vbc - Created - split off of wssoagg once the reused
*                flag was added, so the Existing and Out files
*                each keep their own copybook.
* 10/08/26 vbc - Trailing filler added, this record had none -
*                every other record in the run has it.  Note for
*                the file - with the three money fields left as
*                plain display the data ran to 49 bytes against the
*                run request's 35 (34 plus the 1-byte reused flag),
*                same mismatch as on SO-Line-Record & SO-Tax-Line-
*                Record, ticket AC-4417 & left unresolved.
* 10/08/26 vbc - Ex-Tax-Base, Tax-Total & In-Tax-Total put back to
*                comp-3, same as every other decimal field in the
*                system - had been left plain display by mistake.
*                Narrows the record to the 35 bytes the run request
*                quotes - closes AC-4417 for this file.
*
 01  SO-Tax-Line-Out-Record.
     03  SOLTO-Order-Id        pic 9(9).
     03  SOLTO-Tax-Code        pic x(6).
     03  SOLTO-Ex-Tax-Base     pic S9(9)V9(2)  comp-3.
     03  SOLTO-Tax-Total       pic S9(9)V9(2)  comp-3.
     03  SOLTO-In-Tax-Total    pic S9(9)V9(2)  comp-3.
     03  SOLTO-Reused-Flag     pic x.
*        Y = this is an existing accumulator line carried
*        forward unchanged from SO-Old-File, N = new or updated
*        this run.
     03  FILLER                pic x(1).
*
