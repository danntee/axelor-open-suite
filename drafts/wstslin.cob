*****************************************
*                                       *
*  Record Definition For Timesheet     *
*    Line Input File                   *
*     Sequential file, no key          *
*****************************************
* Record size 31 bytes plus 6 filler = 37.
*
* 14/11/25 vbc - Created - split off of wspyhrs (Hrs-Emp-No shape)
*                for the time-logging duration conversion run.
* 21/11/25 vbc - Out record moved out to its own copybook, wstslot,
*                once it grew the reject flag - two different files
*                should not share one FD.
* 10/08/26 vbc - Hrs-Units on wspyhrs was comp-3 & this copy of it
*                had been left plain display - put back to comp-3,
*                same as every other decimal field in the system.
*                Narrows the record from 34+6=40 to 31+6=37 - the
*                run request's file-size summary still quotes 40,
*                same class of mismatch already noted on the Sale
*                Order side, ticket AC-4417.
*
 01  TS-Line-Record.
     03  TS-Line-Id            pic 9(9).
     03  TS-Line-Emp-No        pic 9(9).
     03  TS-Line-Date          pic 9(8).
*        Work date, ccyymmdd.
     03  TS-Line-Hours         pic S9(5)V9(2)  comp-3.
*        Duration entered by the user, expressed in hours.
     03  TS-Line-Status        pic x.
*        C = canceled, else active.
     03  FILLER                pic x(6).
*
