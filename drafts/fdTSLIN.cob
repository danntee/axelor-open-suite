*    Timesheet line input.
 fd  TS-Line-File.
 copy "wstslin.cob".
*
