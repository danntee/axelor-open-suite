*****************************************
*                                       *
*  Record Definition For App Timesheet *
*      Config File                     *
*     Single record, sequential read   *
*****************************************
* File size 10 bytes.
*
* This is the fallback daily-hours limit used when a timesheet's
* employee record cannot be found - kept as its own tiny single
* record file in the same style as the old PY param blocks, but
* trimmed right down since only one figure is needed here.
*
* 14/11/25 vbc - Created - split off of wspyparam1 for ts-cnvrt.
*
 01  TS-Config-Record.
     03  TS-Cfg-Daily-Limit    pic 9(3).
*        Max total hours allowed per employee per day.
*        Zero means no limit is enforced.
     03  FILLER                pic x(7).
*
