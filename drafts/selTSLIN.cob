*    Timesheet line input - sequential, any order.
     select   TS-Line-File    assign      "TSLNIN"
                              organization line sequential
                              status      TS-Line-Status-Cd.
*
