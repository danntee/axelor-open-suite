*    Timesheet daily-limit configuration input.
 fd  TS-Cfg-File.
 copy "wstscfg.cob".
*
