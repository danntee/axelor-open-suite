*    Tax rate master - loaded whole to SO-Tax-Table and searched.
     select   SO-Tax-File     assign      "SOTAXIN"
                              organization line sequential
                              status      SO-Tax-Status-Cd.
*
