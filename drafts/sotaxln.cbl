*****************************************************************
*                                                               *
*              Sale Order Tax Line Aggregation Run             *
*         Groups a sale order's lines by tax code &             *
*           computes one consolidated tax line per              *
*               distinct code, reusing the old one              *
*                    where nothing has changed                  *
*                                                               *
*****************************************************************
*
 identification          division.
*================================
*
     program-id.         sotaxln.
**
     author.             D J Marsh.
**
     installation.       Applewood Computers.
**
     date-written.       11/03/91.
**
     date-compiled.
**
     security.           Copyright (C) 1991-2026 & later, Vincent
                          Bryan Coen.  Distributed under the GNU
                          General Public License.  See the file
                          COPYING for details.
**
     remarks.            Reads every Sale-Order-Line on the input
                          file (one sale order's lines make up the
                          whole run), groups them by tax code &
                          sums the ex-tax totals per code.
*
                          Once all lines are in, each distinct tax
                          code is looked up on the tax rate table,
                          the tax & in-tax totals are computed, and
                          the result is compared against any tax
                          line already held for that order/code on
                          the existing file - if nothing has moved
                          the old line is written through unchanged
                          & flagged reused, otherwise the freshly
                          computed line is written.
*
                          A summary line per tax code is displayed
                          at end of run - see Zz090-Display-Totals.
**
     Version.            See Ws-Prog-Id.
**
     Called Modules.     None.
**
     Files used.
                          So-Line-File. Sale order lines, in.
                          So-Tax-File.  Tax rate table, in.
                          So-Old-File.  Existing tax lines carried
                                        forward from the last run
                                        for this order, in.
                          So-Out-File.  Consolidated tax lines, out.
**
     Error messages used.
                          SO001 - Tax rate table will not open.
                          SO002 - Tax rate table full - see
                                  Ws-Tax-Max.
                          SO003 - Tax code accumulator table full -
                                  see Ws-Agg-Max, line dropped.
                          SO004 - Tax code not found on rate table -
                                  line treated as zero rate.
**
* Changes:
* 11/03/91 djm - 1.0.00 Created.
* 23/06/94 djm - 1.0.01 Fixed-amount tax type added - was percentage
*                       only, Sales wanted a flat duty rate on two
*                       of the export codes.
* 08/08/97 hjp - 1.0.02 Existing-line reuse now compares both the
*                       base & the tax total, was comparing the tax
*                       total alone & missing a changed base with
*                       an unchanged rate.
* 29/12/98 djm - 1.1.00 Year 2000 - no 2-digit year fields held by
*                       this program, no change required.
* 21/11/25 vbc - 2.0.00 Reworked from the old cash-office QTD/YTD
*                       accumulator copybook (wspycoh) into its own
*                       run, so-taxln, driven entirely from the tax
*                       rate table rather than fixed rate constants.
* 21/11/25 vbc - 2.0.01 Reused flag split out onto its own out
*                       record, wssoout, once it no longer shared
*                       a copybook with the existing-file layout.
* 10/08/26 vbc - 2.0.02 Fixed-amount tax (type A) was moved straight
*                       off the rate table into a 2-decimal work
*                       field - a plain MOVE truncates the 3rd
*                       decimal instead of rounding it.  Now uses
*                       COMPUTE ROUNDED same as the percentage
*                       branch - ticket AC-4417.
* 10/08/26 vbc - 2.0.03 Tax total & in-tax total added to the tax
*                       code accumulator table so Zz095's summary
*                       line can show them - they were only ever
*                       held in a work field & had been overwritten
*                       by the next code before the summary ran.
*                       Ticket AC-4417.
* 10/08/26 vbc - 2.0.04 Special-Names cleaned up - the Class test on
*                       Ws-Cur-Tax-Type and the C01 form-feed
*                       mnemonic were both dead, nothing in the
*                       program ever referenced either one & this
*                       shop does not use Class conditions or
*                       printer mnemonics elsewhere, ticket AC-4417.
* 10/08/26 vbc - 2.0.05 Special-Names left empty by the .04 change -
*                       QA wants the paragraph on file even with no
*                       switches wired up, put back with a harmless
*                       Crt Status clause, same as vacprint/pyrgstr
*                       carry.  Sel/fd copybook pair renamed to
*                       match the ws-file casing (selsolin/fdsolin
*                       etc, selsoagg/fdsoagg for the existing-line
*                       file) - had been left upper-case from a
*                       first draft and never matched this shop's
*                       own naming, ticket AC-4417.
*
*****************************************************************
* Copyright Notice.
* ****************
*
* This notice supersedes all prior copyright notices & was updated
* 2024-04-16.
*
* This program is part of the Applewood Computers Accounting
* System and is Copyright (c) Vincent B Coen, 1976-2026 and later.
*
* This program is free software; you can redistribute it and/or
* modify it under the terms of the GNU General Public License as
* published by the Free Software Foundation; version 3 and later.
*
* This program is distributed in the hope that it will be useful,
* but WITHOUT ANY WARRANTY; without even the implied warranty of
* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the
* GNU General Public License for more details.
*
*****************************************************************
*
 environment             division.
*================================
*
 configuration           section.
 special-names.
     crt status  is  Cob-Crt-Status.
*
 input-output            section.
 file-control.
     copy "selsolin.cob".
     copy "selsotax.cob".
     copy "selsoagg.cob".
     copy "selsoout.cob".
*
 data                    division.
*================================
*
 file                    section.
*
     copy "fdsolin.cob".
     copy "fdsotax.cob".
     copy "fdsoagg.cob".
     copy "fdsoout.cob".
*
 working-storage         section.
*-------------------------------
*
 77  Ws-Prog-Id              pic x(20)  value "SOTAXLN (2.00.05)".
 77  Ws-Tax-Max              pic s9(4)  comp   value 500.
 77  Ws-Agg-Max              pic s9(4)  comp   value 100.
 77  Ws-Old-Max              pic s9(4)  comp   value 100.
*
 01  Ws-Switches.
     03  Ws-Eof-Flag         pic x      value "N".
         88  Ws-Eof                     value "Y".
     03  Ws-Old-Found-Flag   pic x      value "N".
         88  Ws-Old-Found                value "Y".
     03  FILLER              pic x(8).
*
 01  Ws-File-Status-Area.
     03  So-Line-Status-Cd   pic xx     value "00".
     03  So-Tax-Status-Cd    pic xx     value "00".
     03  So-Old-Status-Cd    pic xx     value "00".
     03  So-Out-Status-Cd    pic xx     value "00".
     03  FILLER              pic x(8).
*
 01  Ws-Error-Messages.
     03  So001               pic x(40)
             value "SO001 Tax rate table will not open -".
     03  So002               pic x(40)
             value "SO002 Tax rate table full, ignored code-".
     03  So003               pic x(40)
             value "SO003 Tax code table full, dropped code-".
     03  So004               pic x(40)
             value "SO004 Tax code not on rate table, code -".
     03  FILLER              pic x(10).
*
 01  Ws-Tax-Rate-Table.
     03  Ws-Tax-Count        pic s9(4)  comp   value zero.
     03  Ws-Tax-Entry        occurs 1 to 500 times
                              depending on Ws-Tax-Count
                              indexed by Ws-Tax-Idx.
         05  Ws-Tax-Code-Tb      pic x(6).
         05  Ws-Tax-Type-Tb      pic x.
         05  Ws-Tax-Rate-Tb      pic S9(3)V9(3).
*
 01  Ws-Code-Key-Alpha           pic x(6)   value spaces.
*        Spare display of a tax code for the not-found & table-
*        full messages - keeps the DISPLAY statements one line.
*
 01  Ws-Current-Tax-Rate.
     03  Ws-Cur-Tax-Type     pic x          value "P".
     03  Ws-Cur-Tax-Rate     pic S9(3)V9(3) value zero.
     03  FILLER              pic x(10).
*
 01  Ws-Order-Line-Table.
     03  Ws-Old-Count         pic s9(4)  comp   value zero.
     03  Ws-Old-Entry         occurs 1 to 100 times
                               depending on Ws-Old-Count
                               indexed by Ws-Old-Idx.
         05  Ws-Old-Order-Id     pic 9(9).
         05  Ws-Old-Tax-Code     pic x(6).
         05  Ws-Old-Base         pic S9(9)V9(2).
         05  Ws-Old-Tax-Total    pic S9(9)V9(2).
         05  Ws-Old-In-Tax       pic S9(9)V9(2).
*
 01  Ws-Aggregate-Table.
     03  Ws-Agg-Count         pic s9(4)  comp   value zero.
     03  Ws-Agg-Entry         occurs 1 to 100 times
                               depending on Ws-Agg-Count
                               indexed by Ws-Agg-Idx.
         05  Ws-Agg-Order-Id     pic 9(9).
         05  Ws-Agg-Tax-Code     pic x(6).
         05  Ws-Agg-Base         pic S9(9)V9(2).
         05  Ws-Agg-Tax-Total    pic S9(9)V9(2).
         05  Ws-Agg-In-Tax       pic S9(9)V9(2).
*        Tax-Total & In-Tax are filled in by Cc020-Compute-Tax and
*        kept on the entry, not just in a work field, so Zz095 can
*        still show them against every code once the write loop
*        has moved on to the next entry.
*
 01  Ws-Base-Edit-Area            pic S9(9)V9(2) value zero.
 01  Ws-Base-Edit-Alpha redefines Ws-Base-Edit-Area
                                  pic x(12).
*        Spare alphanumeric view of a base amount - reserved for
*        the tax-jurisdiction breakdown report asked for at the
*        same time as this run, not yet authorised.
*
 01  Ws-Order-Id-Area             pic 9(9)   value zero.
 01  Ws-Order-Id-Alpha redefines Ws-Order-Id-Area
                                  pic x(9).
*        Alternate alphanumeric view of a sale order number, used
*        by the summary display in Zz090-Display-Totals.
*
 01  Ws-Run-Order-Id              pic 9(9)   value zero.
*        Order-Id off the first line read this run - kept apart
*        from the aggregate table since that table is empty when
*        every line on the order is blank-coded (rule 6).
*
 01  Ws-Rate-Edit-Area            pic S9(3)V9(3) value zero.
 01  Ws-Rate-Edit-Alpha redefines Ws-Rate-Edit-Area
                                  pic x(7).
*        Spare alphanumeric view of a rate - reserved for the
*        rate-used audit trail asked for alongside this run, not
*        yet authorised.
*
 01  Ws-Work-Fields.
     03  Ws-Reused-Flag       pic x          value "N".
     03  FILLER               pic x(20).
*
 01  Ws-Accumulators.
     03  Ws-Line-Count        pic S9(7)  comp  value zero.
     03  Ws-Code-Count        pic S9(5)  comp  value zero.
     03  FILLER               pic x(8).
*
 procedure division.
*===================
*
 Aa000-Mainline.
*
     perform  Aa010-Open-Files       thru  Aa010-Exit.
     perform  Aa020-Load-Tax-Rates   thru  Aa020-Exit.
     perform  Aa030-Load-Old-Lines   thru  Aa030-Exit.
*
     perform  Bb010-Accumulate-Line  thru  Bb010-Exit
              until     Ws-Eof.
*
     perform  Cc010-Write-Tax-Lines  thru  Cc010-Exit
              varying   Ws-Agg-Idx
              from  1  by  1
              until  Ws-Agg-Idx  >  Ws-Agg-Count.
*
     perform  Zz090-Display-Totals   thru  Zz090-Exit.
     perform  Zz099-Close-Files      thru  Zz099-Exit.
*
     goback.
*
 Aa000-Exit.
     exit.
*
 Aa010-Open-Files.
*
     open     input    So-Line-File
                        So-Tax-File
                        So-Old-File.
     open     output   So-Out-File.
*
     if       So-Tax-Status-Cd not = "00"
              display  So001  So-Tax-Status-Cd
              move     "Y" to Ws-Eof-Flag
              go to    Aa010-Exit.
*
     read     So-Line-File
              at end   move "Y" to Ws-Eof-Flag.
*
     if       not Ws-Eof
              move  Sol-Order-Id  to  Ws-Run-Order-Id.
*
 Aa010-Exit.
     exit.
*
 Aa020-Load-Tax-Rates.
*
*    Tax rate table is loaded whole & searched (not read again)
*    for the rest of the run - see Bb025-Find-Tax-Rate.
*
     move     zero  to  Ws-Tax-Count.
*
 Aa020-Read-Loop.
     read     So-Tax-File
              at end   go to  Aa020-Exit.
*
     if       So-Tax-Status-Cd not = "00"
              go to    Aa020-Exit.
*
     if       Ws-Tax-Count  >=  Ws-Tax-Max
              move     So-Tax-Code  to  Ws-Code-Key-Alpha
              display  So002  Ws-Code-Key-Alpha
              go to    Aa020-Read-Loop.
*
     add      1  to  Ws-Tax-Count.
     set      Ws-Tax-Idx  to  Ws-Tax-Count.
     move     So-Tax-Code         to  Ws-Tax-Code-Tb (Ws-Tax-Idx).
     move     So-Tax-Type         to  Ws-Tax-Type-Tb (Ws-Tax-Idx).
     move     So-Tax-Rate-Pct     to  Ws-Tax-Rate-Tb (Ws-Tax-Idx).
     go to    Aa020-Read-Loop.
*
 Aa020-Exit.
     exit.
*
 Aa030-Load-Old-Lines.
*
*    Existing (carried forward) tax lines for this order, loaded
*    whole & searched - see Bb035-Find-Old-Line.
*
     move     zero  to  Ws-Old-Count.
*
 Aa030-Read-Loop.
     read     So-Old-File
              at end   go to  Aa030-Exit.
*
     if       So-Old-Status-Cd not = "00"
              go to    Aa030-Exit.
*
     if       Ws-Old-Count  >=  Ws-Old-Max
              go to    Aa030-Read-Loop.
*
     add      1  to  Ws-Old-Count.
     set      Ws-Old-Idx  to  Ws-Old-Count.
     move     Solt-Order-Id     to  Ws-Old-Order-Id  (Ws-Old-Idx).
     move     Solt-Tax-Code     to  Ws-Old-Tax-Code  (Ws-Old-Idx).
     move     Solt-Ex-Tax-Base  to  Ws-Old-Base      (Ws-Old-Idx).
     move     Solt-Tax-Total    to  Ws-Old-Tax-Total (Ws-Old-Idx).
     move     Solt-In-Tax-Total to  Ws-Old-In-Tax    (Ws-Old-Idx).
     go to    Aa030-Read-Loop.
*
 Aa030-Exit.
     exit.
*
 Bb010-Accumulate-Line.
*
*    Business Rules unit 2, rule 6 - a blank tax code takes no
*    part in the aggregation at all, the line is simply skipped.
*
     add      1  to  Ws-Line-Count.
*
     if       Sol-Tax-Code  =  spaces
              go to    Bb010-Read-Next.
*
     perform  Bb015-Find-Aggregate  thru  Bb015-Exit.
*
     if       Ws-Agg-Idx  >  zero
              add   Sol-Ex-Tax-Total
                 to Ws-Agg-Base (Ws-Agg-Idx)
     else
              perform  Bb018-New-Aggregate  thru  Bb018-Exit.
*
 Bb010-Read-Next.
     read     So-Line-File
              at end   move "Y" to Ws-Eof-Flag.
*
 Bb010-Exit.
     exit.
*
 Bb015-Find-Aggregate.
*
*    Linear search of the in-flight aggregate table for an entry
*    already open for Sol-Order-Id/Sol-Tax-Code.  Sets Ws-Agg-Idx
*    to zero (not a valid occurrence) when no entry is found yet.
*
     move     zero  to  Ws-Agg-Idx.
*
     if       Ws-Agg-Count  =  zero
              go to    Bb015-Exit.
*
     set      Ws-Agg-Idx  to  1.
     search   Ws-Agg-Entry
              at end   move  zero  to  Ws-Agg-Idx
              when     Ws-Agg-Order-Id (Ws-Agg-Idx) = Sol-Order-Id
                and    Ws-Agg-Tax-Code (Ws-Agg-Idx) = Sol-Tax-Code
                       continue.
*
 Bb015-Exit.
     exit.
*
 Bb018-New-Aggregate.
*
*    First line seen for this order/tax-code combination - open a
*    new accumulator (Business Rules unit 2, rule 2a / Batch Flow
*    unit 2, step 2a), keeping first-encountered order for the
*    write-out pass in Cc010-Write-Tax-Lines.
*
     if       Ws-Agg-Count  >=  Ws-Agg-Max
              move     Sol-Tax-Code  to  Ws-Code-Key-Alpha
              display  So003  Ws-Code-Key-Alpha
              go to    Bb018-Exit.
*
     add      1  to  Ws-Agg-Count.
     set      Ws-Agg-Idx  to  Ws-Agg-Count.
     move     Sol-Order-Id       to  Ws-Agg-Order-Id (Ws-Agg-Idx).
     move     Sol-Tax-Code       to  Ws-Agg-Tax-Code (Ws-Agg-Idx).
     move     Sol-Ex-Tax-Total   to  Ws-Agg-Base     (Ws-Agg-Idx).
     add      1  to  Ws-Code-Count.
*
 Bb018-Exit.
     exit.
*
 Cc010-Write-Tax-Lines.
*
*    Driven by the Aa000-Mainline varying perform, one cycle per
*    distinct tax-code accumulator, in first-encountered order
*    (Batch Flow unit 2, step 3).
*
     perform  Cc020-Compute-Tax       thru  Cc020-Exit.
     perform  Cc030-Find-Old-Line     thru  Cc030-Exit.
     perform  Cc040-Write-Out-Line    thru  Cc040-Exit.
*
 Cc010-Exit.
     exit.
*
 Cc020-Compute-Tax.
*
*    Business Rules unit 2, rule 4 - percentage tax scales by the
*    base, fixed-amount tax is the rate itself - both rounded to 2
*    decimal places, same as the percentage branch, so a 3-decimal
*    table rate (012.345) comes out 12.35 and not a truncated
*    12.34.  Kept on the aggregate entry itself, not a work field,
*    per Ws-Aggregate-Table's note above.
*
     perform  Cc025-Find-Tax-Rate    thru  Cc025-Exit.
*
     evaluate Ws-Cur-Tax-Type
         when  "P"
               compute  Ws-Agg-Tax-Total (Ws-Agg-Idx)  rounded  =
                        Ws-Agg-Base (Ws-Agg-Idx)
                           * Ws-Cur-Tax-Rate  /  100
         when  "A"
               compute  Ws-Agg-Tax-Total (Ws-Agg-Idx)  rounded  =
                        Ws-Cur-Tax-Rate
         when  other
               move     zero  to  Ws-Agg-Tax-Total (Ws-Agg-Idx)
     end-evaluate.
*
     add      Ws-Agg-Base (Ws-Agg-Idx)  Ws-Agg-Tax-Total (Ws-Agg-Idx)
              giving    Ws-Agg-In-Tax (Ws-Agg-Idx).
*
 Cc020-Exit.
     exit.
*
 Cc025-Find-Tax-Rate.
*
*    Linear search of the tax rate table by code.  A code not on
*    the table is treated as a zero-percentage tax rather than
*    halting the run (So004).
*
     move     "P"   to  Ws-Cur-Tax-Type.
     move     zero  to  Ws-Cur-Tax-Rate.
*
     if       Ws-Tax-Count  =  zero
              go to    Cc025-Not-Found.
*
     set      Ws-Tax-Idx  to  1.
     search   Ws-Tax-Entry
              at end   go to  Cc025-Not-Found
              when     Ws-Tax-Code-Tb (Ws-Tax-Idx)
                          =  Ws-Agg-Tax-Code (Ws-Agg-Idx)
                       move  Ws-Tax-Type-Tb (Ws-Tax-Idx)
                                    to  Ws-Cur-Tax-Type
                       move  Ws-Tax-Rate-Tb (Ws-Tax-Idx)
                                    to  Ws-Cur-Tax-Rate
                       go to Cc025-Exit.
*
 Cc025-Not-Found.
     move     Ws-Agg-Tax-Code (Ws-Agg-Idx)  to  Ws-Code-Key-Alpha.
     display  So004  Ws-Code-Key-Alpha.
*
 Cc025-Exit.
     exit.
*
 Cc030-Find-Old-Line.
*
*    Business Rules unit 2, rule 5 - reuse only when both the
*    base and the tax total exactly match the freshly computed
*    values for the same order & tax code.
*
     move     "N"   to  Ws-Old-Found-Flag.
*
     if       Ws-Old-Count  =  zero
              go to    Cc030-Exit.
*
     set      Ws-Old-Idx  to  1.
     search   Ws-Old-Entry
              at end   go to  Cc030-Exit
              when     Ws-Old-Order-Id (Ws-Old-Idx)
                          =  Ws-Agg-Order-Id (Ws-Agg-Idx)
                and    Ws-Old-Tax-Code (Ws-Old-Idx)
                          =  Ws-Agg-Tax-Code (Ws-Agg-Idx)
                and    Ws-Old-Base (Ws-Old-Idx)
                          =  Ws-Agg-Base (Ws-Agg-Idx)
                and    Ws-Old-Tax-Total (Ws-Old-Idx)
                          =  Ws-Agg-Tax-Total (Ws-Agg-Idx)
                       move  "Y"  to  Ws-Old-Found-Flag.
*
 Cc030-Exit.
     exit.
*
 Cc040-Write-Out-Line.
*
     if       Ws-Old-Found
              move  Ws-Old-Order-Id  (Ws-Old-Idx) to  Solto-Order-Id
              move  Ws-Old-Tax-Code  (Ws-Old-Idx) to  Solto-Tax-Code
              move  Ws-Old-Base      (Ws-Old-Idx) to  Solto-Ex-Tax-Base
              move  Ws-Old-Tax-Total (Ws-Old-Idx) to  Solto-Tax-Total
              move  Ws-Old-In-Tax    (Ws-Old-Idx) to  Solto-In-Tax-Total
              move  "Y"  to  Solto-Reused-Flag
     else
              move  Ws-Agg-Order-Id  (Ws-Agg-Idx) to  Solto-Order-Id
              move  Ws-Agg-Tax-Code  (Ws-Agg-Idx) to  Solto-Tax-Code
              move  Ws-Agg-Base      (Ws-Agg-Idx) to  Solto-Ex-Tax-Base
              move  Ws-Agg-Tax-Total (Ws-Agg-Idx) to  Solto-Tax-Total
              move  Ws-Agg-In-Tax    (Ws-Agg-Idx) to  Solto-In-Tax-Total
              move  "N"  to  Solto-Reused-Flag.
*
     write    So-Tax-Line-Out-Record.
*
 Cc040-Exit.
     exit.
*
 Zz090-Display-Totals.
*
     move     Ws-Run-Order-Id       to  Ws-Order-Id-Area.
     display  "SOTAXLN ORDER          = "  Ws-Order-Id-Alpha.
     display  "SOTAXLN LINES READ     = "  Ws-Line-Count.
     display  "SOTAXLN TAX CODES      = "  Ws-Code-Count.
*
     perform  Zz095-Display-One-Code  thru  Zz095-Exit
              varying   Ws-Agg-Idx
              from  1  by  1
              until  Ws-Agg-Idx  >  Ws-Agg-Count.
*
 Zz090-Exit.
     exit.
*
 Zz095-Display-One-Code.
*
*    Report Writer is not used - one summary line per distinct tax
*    code, showing the ex-tax base, the computed tax, and the
*    in-tax total, same three figures the output record carries.
*
     display  "  CODE "       Ws-Agg-Tax-Code  (Ws-Agg-Idx)
              " BASE "        Ws-Agg-Base      (Ws-Agg-Idx)
              " TAX "         Ws-Agg-Tax-Total (Ws-Agg-Idx)
              " IN-TAX "      Ws-Agg-In-Tax    (Ws-Agg-Idx).
*
 Zz095-Exit.
     exit.
*
 Zz099-Close-Files.
*
     close    So-Line-File
              So-Tax-File
              So-Old-File
              So-Out-File.
*
 Zz099-Exit.
     exit.
*
