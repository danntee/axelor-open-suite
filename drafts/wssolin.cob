*****************************************
*                                       *
*  Record Definition For Sale Order    *
*    Line File                         *
*     Uses Sol-Order-Id as owner key   *
*****************************************
* File size 32 bytes (30 data bytes + 2 filler).
*
* 21/11/25 vbc - Created - split off of wspychk (owner-keyed record
*                with an amount field) for the sale order tax line
*                aggregation run, so-taxln.
* 10/08/26 vbc - Trailing filler added - every other record in this
*                run pads to the house habit, this one had been
*                left off.  Note for the file - with Sol-Ex-Tax-
*                Total left as plain display the data ran to 35
*                bytes against the run request's 32, raised back to
*                Sales Order as ticket AC-4417 & left unresolved.
* 10/08/26 vbc - Sol-Ex-Tax-Total put back to comp-3, same as every
*                other decimal field in the system - had been left
*                plain display by mistake.  Narrows the record back
*                to the 32 bytes the run request quotes - closes
*                AC-4417 for this file.
*
 01  SO-Line-Record.
     03  SOL-Line-Id           pic 9(9).
     03  SOL-Order-Id          pic 9(9).
*        Parent sale order - the "batch" is one order's lines.
     03  SOL-Tax-Code          pic x(6).
*        May be blank - blank-coded lines take no part in the
*        aggregation at all.
     03  SOL-Ex-Tax-Total      pic S9(9)V9(2)  comp-3.
*        Line total excluding tax.
     03  FILLER                pic x(2).
*
