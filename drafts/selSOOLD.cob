*    Existing (carried-forward) tax lines - loaded to SO-Old-Table
*    and searched, keyed by Order-Id + Tax-Code.
     select   SO-Old-File     assign      "SOTXOLD"
                              organization line sequential
                              status      SO-Old-Status-Cd.
*
