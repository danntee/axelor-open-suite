*****************************************
*                                       *
*  Record Definition For Timesheet     *
*    Line Output File                  *
*     Sequential file, no key          *
*****************************************
* Record size 35 bytes plus 1 reject flag = 36, plus 2 filler = 38.
*
* 21/11/25 vbc - Created - split off of wstslin once the reject
*                flag was added, so the In and Out files each keep
*                their own copybook.
* 10/08/26 vbc - Trailing filler added, this record had none -
*                every other record in the run has it.
* 10/08/26 vbc - Hours & Duration put back to comp-3, same as every
*                other decimal field in the system - had been left
*                plain display.  Narrows the record from 44 to 38 -
*                the run request's file-size summary quotes 42, not
*                38 - same class of mismatch already noted on the
*                Sale Order side, ticket AC-4417.
*
 01  TS-Line-Out-Record.
     03  TSO-Line-Id           pic 9(9).
     03  TSO-Line-Emp-No       pic 9(9).
     03  TSO-Line-Date         pic 9(8).
     03  TSO-Line-Hours        pic S9(5)V9(2)  comp-3.
     03  TSO-Line-Duration     pic S9(5)V9(2)  comp-3.
*        Duration in the employee's preferred unit.
     03  TSO-Line-Status       pic x.
     03  TSO-Reject-Flag       pic x.
*        Space = ok, L = daily limit exceeded, Z = zero-hours
*        config error (Days preference, Emp-Daily-Hours = zero).
     03  FILLER                pic x(2).
*
