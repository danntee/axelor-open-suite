*    Sale order tax rate table input.
 fd  SO-Tax-File.
 copy "wssotax.cob".
*
