*****************************************
*                                       *
*  Record Definition For Sale Order    *
*    Tax Line Existing File            *
*     Uses Order-Id + Tax-Code as key  *
*****************************************
* Record size 34 bytes (33 data bytes + 1 filler).
*
* 21/11/25 vbc - Created - split off of wspycoh (QTD/YTD
*                accumulator shape, trimmed right down to one
*                tax-code accumulator per record) for so-taxln.
* 21/11/25 vbc -    .01 Out record moved to its own copybook,
*                wssoout, once it grew the reused flag.
* 10/08/26 vbc -    .02 Trailing filler added, this record had
*                none - every other record in the run has it.
*                Note for the file - with the three money fields
*                left as plain display the data ran to 48 bytes
*                against the run request's 34, raised back to
*                Sales Order as ticket AC-4417 & left unresolved.
* 10/08/26 vbc -    .03 Ex-Tax-Base, Tax-Total & In-Tax-Total put
*                back to comp-3, same as every other decimal field
*                in the system - had been left plain display by
*                mistake.  Narrows the record to the 34 bytes the
*                run request quotes - closes AC-4417 for this file.
*
 01  SO-Tax-Line-Record.
     03  SOLT-Order-Id         pic 9(9).
     03  SOLT-Tax-Code         pic x(6).
     03  SOLT-Ex-Tax-Base      pic S9(9)V9(2)  comp-3.
*        Sum of ex-tax totals for lines sharing this tax code.
     03  SOLT-Tax-Total        pic S9(9)V9(2)  comp-3.
*        Computed tax amount, rounded.
     03  SOLT-In-Tax-Total     pic S9(9)V9(2)  comp-3.
*        Ex-tax base plus tax total.
     03  FILLER                pic x(1).
*
