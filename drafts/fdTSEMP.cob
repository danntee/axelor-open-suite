*    Timesheet employee settings input.
 fd  TS-Emp-File.
 copy "wstsemp.cob".
*
