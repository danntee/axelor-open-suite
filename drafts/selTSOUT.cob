*    Timesheet line output - updated duration + reject flag.
     select   TS-Out-File     assign      "TSLNOUT"
                              organization line sequential
                              status      TS-Out-Status-Cd.
*
